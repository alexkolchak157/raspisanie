000100      ******************************************************************
000200      * Member:    CFPK0006.
000300      * Author:    E.PINHEIRO.
000400      * Date:      27/09/1998.
000500      * Purpose:   LAYOUTS DE LINHA DO RELATORIO SUMARIO (SUMARIO.LST).
000600      * Update:    27/09/1998  RCM  REQ-0267  LAYOUT ORIGINAL.
000700      * Update:    11/02/1999  RCM  REQ-0288  INCLUSAO DA QUEBRA POR
000800      * Update:                         DIA DA SEMANA E TOP-5 GAPS.
000900      ******************************************************************
001000      * Registro.: LINHA-SUMARIO           Tamanho: 132
001100      * Arquivo de impressao, uma linha por REG-GRAVACAO.
001200      ******************************************************************
001300       01  LINHA-SUMARIO               PIC X(132).
001400
001500       01  FILLER REDEFINES LINHA-SUMARIO.
001600           05 LSM-TITULO               PIC X(60).
001700           05 FILLER                   PIC X(72).
001800
001900       01  FILLER REDEFINES LINHA-SUMARIO.
002000           05 LSM-ROTULO               PIC X(40).
002100           05 LSM-VALOR-1              PIC ZZZ,ZZ9.
002200           05 LSM-SEPARADOR-1          PIC X(04).
002300           05 LSM-VALOR-2              PIC ZZZ,ZZ9.
002400           05 LSM-SEPARADOR-2          PIC X(04).
002500           05 LSM-VALOR-3              PIC ZZZ,ZZ9.
002600           05 FILLER                   PIC X(71).
002700
002800       01  FILLER REDEFINES LINHA-SUMARIO.
002900           05 LSM-DIA-NOME             PIC X(12).
003000           05 LSM-DIA-QTD              PIC ZZZ,ZZ9.
003100           05 LSM-DIA-ROTULO           PIC X(20).
003200           05 FILLER                   PIC X(91).
003300
003400       01  FILLER REDEFINES LINHA-SUMARIO.
003500           05 LSM-PROFESSOR            PIC X(30).
003600           05 LSM-GAPS                 PIC ZZZ,ZZ9.
003700           05 FILLER                   PIC X(93).
003800
003900       01  FILLER REDEFINES LINHA-SUMARIO.
004000           05 LSM-CONFLITO-MATERIA     PIC X(30).
004100           05 LSM-CONFLITO-CLASSE      PIC X(06).
004200           05 LSM-CONFLITO-MOTIVO      PIC X(40).
004300           05 FILLER                   PIC X(56).
