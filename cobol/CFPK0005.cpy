000100      ******************************************************************
000200      * Member:    CFPK0005.
000300      * Author:    E.PINHEIRO.
000400      * Date:      04/11/1995.
000500      * Purpose:   LAYOUT DO ARQUIVO DE SAIDA DO HORARIO (HORARIO.DAT).
000600      * Update:    04/11/1995  EP   REQ-0145  LAYOUT ORIGINAL (SEM
000700      * Update:                         GRUPOS DE EGE).
000800      * Update:    27/09/1998  RCM  REQ-0267  INCLUIDO AUL-EGE-FLAG E
000900      * Update:                         AMPLIADO AUL-CLASSE-GRUPO P/
001000      * Update:                         ACOMODAR "EGE-<MATERIA>".
001100      ******************************************************************
001200      * Registro.: REG-AULA                 Tamanho: 120
001300      * Um registro por aula alocada na grade semanal.
001400      * AUL-DIA:    1=SEG 2=TER 3=QUA 4=QUI 5=SEX.
001500      * AUL-PERIODO: 1 A 7 (TEMPO DE AULA NO DIA).
001600      ******************************************************************
001700       01  REG-AULA.
001800           05 AUL-MATERIA              PIC X(30).
001900           05 AUL-PROFESSOR            PIC X(30).
002000           05 AUL-CLASSE-GRUPO         PIC X(36).
002100           05 AUL-SALA                 PIC X(06).
002200           05 AUL-DIA                  PIC 9(01).
002300           05 AUL-PERIODO              PIC 9(01).
002400           05 AUL-EGE-FLAG             PIC X(01).
002500           05 FILLER                   PIC X(15).
