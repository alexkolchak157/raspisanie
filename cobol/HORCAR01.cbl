000100      ******************************************************************
000200      * Author:       E.PINHEIRO.
000300      * Installation: COLEGIO SANTA RITA - NUCLEO DE PROCESSAMENTO.
000400      * Date-Written: 14/05/1994.
000500      * Date-Compiled:
000600      * Security:     USO INTERNO - SECRETARIA ESCOLAR.
000700      ******************************************************************
000800      * Purpose:   FASE 0 DO GERADOR DE HORARIO - CARGA DAS 4 TABELAS
000900      *            MESTRE (SALAS, PROFESSORES, CARGA HORARIA E
001000      *            ALUNOS) E FORMACAO DOS GRUPOS DE PRATICA EGE A
001100      *            PARTIR DAS MATERIAS ELETIVAS ESCOLHIDAS PELOS
001200      *            ALUNOS.
001300      * Tectonics: cobc
001400      ******************************************************************
001500      * HISTORICO DE ALTERACOES
001600      *-----------------------------------------------------------------
001700      * DATA       PROGR  REQ      DESCRICAO
001800      *-----------------------------------------------------------------
001900      * 14/05/1994 EP     REQ-0801 VERSAO ORIGINAL.
002000      * 03/09/1994 EP     REQ-0803 CALCULO DE CAR-DIAS-INDISP NA
002100      *                            CARGA (USADO NA PRIORIDADE DA
002200      *                            FASE 2).
002300      * 22/02/1995 EP     REQ-0805 FORMACAO DOS GRUPOS DE EGE COM
002400      *                            REGRA DE HORAS POR MATERIA.
002500      * 21/11/1998 RCM    REQ-0309 REVISAO Y2K - SEM CAMPOS DE DATA
002600      *                            NESTE MODULO, NADA A AJUSTAR.
002700      * 15/09/2001 LMS    REQ-0855 INCLUSAO DOS TOTAIS DE CONTROLE NO
002800      *                            DISPLAY DE FIM DE CARGA.
002900      ******************************************************************
003000       IDENTIFICATION DIVISION.
003100       PROGRAM-ID.    HORCAR01.
003200       AUTHOR.        E.PINHEIRO.
003300       INSTALLATION.  COLEGIO SANTA RITA - NPD.
003400       DATE-WRITTEN.  14/05/1994.
003500       DATE-COMPILED.
003600       SECURITY.      USO INTERNO - SECRETARIA ESCOLAR.
003700
003800       ENVIRONMENT DIVISION.
003900       CONFIGURATION SECTION.
004000       SPECIAL-NAMES.
004100           C01                       IS TOP-OF-FORM
004200           CLASS DIA-SEMANA-VALIDO   IS '1' THRU '5'
004300           SWITCH UPSI-0             IS SW-TRACE-ATIVO
004400                                     ON STATUS IS SW-TRACE-LIGADO
004500                                     OFF STATUS IS SW-TRACE-DESLIGADO.
004600
004700       INPUT-OUTPUT SECTION.
004800       FILE-CONTROL.
004900           SELECT SALA
005000           ASSIGN TO "SALA"
005100           ORGANIZATION IS SEQUENTIAL
005200           ACCESS MODE IS SEQUENTIAL
005300           FILE STATUS IS WS-FS-SAL.
005400
005500           SELECT PROFESSOR
005600           ASSIGN TO "PROFESSOR"
005700           ORGANIZATION IS SEQUENTIAL
005800           ACCESS MODE IS SEQUENTIAL
005900           FILE STATUS IS WS-FS-PRO.
006000
006100           SELECT CARGA
006200           ASSIGN TO "CARGA"
006300           ORGANIZATION IS SEQUENTIAL
006400           ACCESS MODE IS SEQUENTIAL
006500           FILE STATUS IS WS-FS-CAR.
006600
006700           SELECT ALUNO
006800           ASSIGN TO "ALUNO"
006900           ORGANIZATION IS SEQUENTIAL
007000           ACCESS MODE IS SEQUENTIAL
007100           FILE STATUS IS WS-FS-ALU.
007200
007300       DATA DIVISION.
007400       FILE SECTION.
007500       FD  SALA.
007600           COPY CFPK0001.
007700
007800       FD  PROFESSOR.
007900           COPY CFPK0002.
008000
008100       FD  CARGA.
008200           COPY CFPK0003.
008300
008400       FD  ALUNO.
008500           COPY CFPK0004.
008600
008700       WORKING-STORAGE SECTION.
008800
008900           COPY CFPK0008.
009000
009100       77  WS-FS-SAL                   PIC 99.
009200           88 WS-FS-SAL-OK             VALUE 0.
009300       77  WS-FS-PRO                   PIC 99.
009400           88 WS-FS-PRO-OK             VALUE 0.
009500       77  WS-FS-CAR                   PIC 99.
009600           88 WS-FS-CAR-OK             VALUE 0.
009700       77  WS-FS-ALU                   PIC 99.
009800           88 WS-FS-ALU-OK             VALUE 0.
009900
010000       77  WS-EOF-SAL                  PIC X.
010100           88 WS-EOF-SAL-OK            VALUE 'S' FALSE 'N'.
010200       77  WS-EOF-PRO                  PIC X.
010300           88 WS-EOF-PRO-OK            VALUE 'S' FALSE 'N'.
010400       77  WS-EOF-CAR                  PIC X.
010500           88 WS-EOF-CAR-OK            VALUE 'S' FALSE 'N'.
010600       77  WS-EOF-ALU                  PIC X.
010700           88 WS-EOF-ALU-OK            VALUE 'S' FALSE 'N'.
010800
010900       01  WS-CONTADORES.
011000           05 WS-I                     PIC 9(04) COMP.
011100           05 WS-J                     PIC 9(04) COMP.
011200           05 WS-K                     PIC 9(04) COMP.
011300           05 WS-SLOT                  PIC 9(02) COMP.
011400           05 WS-ACHOU                 PIC X(01) VALUE 'N'.
011500               88 WS-ACHOU-SIM         VALUE 'Y'.
011600           05 FILLER                   PIC X(08).
011700
011800       01  WS-EGE-QTD-SUBJ              PIC 9(02) COMP.
011900
012000       LINKAGE SECTION.
012100       01  LK-COM-AREA.
012200           COPY CFPK0007.
012300
012400       PROCEDURE DIVISION
012500           USING LK-COM-AREA.
012600
012700       MAIN-PROCEDURE.
012800           PERFORM P100-INICIO     THRU P100-INICIO-FIM.
012900           PERFORM P200-PROCESSA   THRU P200-PROCESSA-FIM.
013000           PERFORM P900-FINALIZA   THRU P900-FINALIZA-FIM.
013100       MAIN-PROCEDURE-FIM.
013200
013300       P100-INICIO.
013400           DISPLAY WRK-MSG-INICIO
013500           END-DISPLAY.
013600           MOVE 0                      TO CAB-QTD-SALAS
013700                                          CAB-QTD-PROFESSORES
013800                                          CAB-QTD-CARGAS
013900                                          CAB-QTD-ALUNOS
014000                                          CAB-QTD-CLASSES
014100                                          CAB-QTD-GRUPOS
014200                                          CAB-QTD-AULAS
014300                                          CAB-QTD-CONFLITOS
014400                                          CAB-QTD-SLOTS-RESV.
014500           PERFORM P110-LIMPA-TABELAS  THRU P110-LIMPA-TABELAS-FIM.
014600           PERFORM P410-ABRE-ARQUIVOS  THRU P410-ABRE-ARQUIVOS-FIM.
014700       P100-INICIO-FIM.
014800
014900      *    DEIXA TODAS AS MARCAS DE OCUPACAO/RESERVA EM 'N' -
015000      *    INDEPENDENTE DO QUE O INITIALISE DO PROGRAMA CHAMADOR
015100      *    TENHA DEIXADO NOS FLAGS ALFANUMERICOS.
015200       P110-LIMPA-TABELAS.
015300           PERFORM P111-LIMPA-SLOT  THRU P111-LIMPA-SLOT-FIM
015400                   VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 35.
015500       P110-LIMPA-TABELAS-FIM.
015600
015700       P111-LIMPA-SLOT.
015800           COMPUTE SLOT-DIA (WS-I)     = ((WS-I - 1) / 7) + 1.
015900           COMPUTE SLOT-PERIODO (WS-I) = WS-I - ((SLOT-DIA (WS-I) - 1)
016000                                          * 7).
016100           MOVE 0                      TO SLOT-SCORE (WS-I).
016200           MOVE 'N'                    TO SLOT-RESERVADO (WS-I)
016300                                          SLOT-SELECIONADO (WS-I).
016400       P111-LIMPA-SLOT-FIM.
016500
016600       P200-PROCESSA.
016700           PERFORM P300-CARGA-SALAS        THRU
016800                   P300-CARGA-SALAS-FIM
016900                   WITH TEST AFTER UNTIL WS-EOF-SAL-OK.
017000           PERFORM P310-CARGA-PROFESSORES  THRU
017100                   P310-CARGA-PROFESSORES-FIM
017200                   WITH TEST AFTER UNTIL WS-EOF-PRO-OK.
017300           PERFORM P320-CARGA-CARGAS       THRU
017400                   P320-CARGA-CARGAS-FIM
017500                   WITH TEST AFTER UNTIL WS-EOF-CAR-OK.
017600           PERFORM P330-CARGA-ALUNOS       THRU
017700                   P330-CARGA-ALUNOS-FIM
017800                   WITH TEST AFTER UNTIL WS-EOF-ALU-OK.
017900           PERFORM P400-FORMA-GRUPOS       THRU
018000                   P400-FORMA-GRUPOS-FIM
018100                   VARYING WS-I FROM 1 BY 1 UNTIL WS-I >
018200                   CAB-QTD-GRUPOS.
018300           DISPLAY 'TOTAIS DE CONTROLE - SALAS: '     CAB-QTD-SALAS
018400                   ' PROFESSORES: '                   CAB-QTD-PROFES
018500                                                       SORES
018600           END-DISPLAY.
018700           DISPLAY 'TOTAIS DE CONTROLE - CARGAS: '    CAB-QTD-CARGAS
018800                   ' ALUNOS: '                         CAB-QTD-ALUNOS
018900                   ' CLASSES: '                        CAB-QTD-CLASSES
019000                   ' GRUPOS EGE: '                     CAB-QTD-GRUPOS
019100           END-DISPLAY.
019200       P200-PROCESSA-FIM.
019300
019400       P300-CARGA-SALAS.
019500           READ SALA
019600               AT END
019700                   SET WS-EOF-SAL-OK TO TRUE
019800               NOT AT END
019900                   ADD 1 TO CAB-QTD-SALAS
020000                   MOVE SAL-NUMERO OF REG-SALA     TO
020100                                       SAL-NUMERO (CAB-QTD-SALAS)
020200                   MOVE SAL-CAPACIDADE OF REG-SALA TO
020300                                       SAL-CAPACIDADE (CAB-QTD-SALAS)
020400                   MOVE SAL-ANDAR OF REG-SALA      TO
020500                                       SAL-ANDAR (CAB-QTD-SALAS)
020600                   MOVE SAL-PROF-RESP OF REG-SALA  TO
020700                                       SAL-PROF-RESP (CAB-QTD-SALAS)
020800           END-READ.
020900       P300-CARGA-SALAS-FIM.
021000
021100       P310-CARGA-PROFESSORES.
021200           READ PROFESSOR
021300               AT END
021400                   SET WS-EOF-PRO-OK TO TRUE
021500               NOT AT END
021600                   ADD 1 TO CAB-QTD-PROFESSORES
021700                   MOVE TEA-NOME OF REG-PROFESSOR  TO
021800                                PRO-NOME (CAB-QTD-PROFESSORES)
021900                   MOVE TEA-SALA-BASE OF REG-PROFESSOR TO
022000                                PRO-SALA-BASE (CAB-QTD-PROFESSORES)
022100                   PERFORM P315-COPIA-INDISP   THRU
022200                           P315-COPIA-INDISP-FIM
022300                           VARYING WS-J FROM 1 BY 1 UNTIL WS-J > 5
022400           END-READ.
022500       P310-CARGA-PROFESSORES-FIM.
022600
022700       P315-COPIA-INDISP.
022800           MOVE TEA-INDISP-DIA (WS-J) OF REG-PROFESSOR TO
022900                   PRO-INDISP-DIA (CAB-QTD-PROFESSORES WS-J).
023000       P315-COPIA-INDISP-FIM.
023100
023200       P320-CARGA-CARGAS.
023300           READ CARGA
023400               AT END
023500                   SET WS-EOF-CAR-OK TO TRUE
023600               NOT AT END
023700                   ADD 1 TO CAB-QTD-CARGAS
023800                   MOVE CAR-MATERIA OF REG-CARGA       TO
023900                               CAR-MATERIA (CAB-QTD-CARGAS)
024000                   MOVE CAR-TIPO OF REG-CARGA          TO
024100                               CAR-TIPO (CAB-QTD-CARGAS)
024200                   MOVE CAR-PROFESSOR OF REG-CARGA     TO
024300                               CAR-PROFESSOR (CAB-QTD-CARGAS)
024400                   MOVE CAR-CLASSE OF REG-CARGA        TO
024500                               CAR-CLASSE (CAB-QTD-CARGAS)
024600                   MOVE CAR-HORAS-SEMANA OF REG-CARGA  TO
024700                               CAR-HORAS-SEMANA (CAB-QTD-CARGAS)
024800                   MOVE CAR-DIFICIL OF REG-CARGA       TO
024900                               CAR-DIFICIL (CAB-QTD-CARGAS)
025000                   MOVE 'N'                            TO
025100                               CAR-PROCESSADO (CAB-QTD-CARGAS)
025200                   PERFORM P325-CALC-DIAS-INDISP  THRU
025300                           P325-CALC-DIAS-INDISP-FIM
025400                   PERFORM P328-REGISTRA-CLASSE   THRU
025500                           P328-REGISTRA-CLASSE-FIM
025600           END-READ.
025700       P320-CARGA-CARGAS-FIM.
025800
025900      *    QUANTOS DIAS O PROFESSOR DA CARGA ESTA INDISPONIVEL -
026000      *    CHAVE DE PRIORIDADE DA FASE 2 (QUANTO MAIS RESTRITO O
026100      *    PROFESSOR, MAIS CEDO A CARGA E ALOCADA).
026200       P325-CALC-DIAS-INDISP.
026300           MOVE 0                      TO CAR-DIAS-INDISP
026400                                          (CAB-QTD-CARGAS).
026500           MOVE 'N'                    TO WS-ACHOU.
026600           PERFORM P326-ACHA-PROF  THRU P326-ACHA-PROF-FIM
026700                   VARYING WS-I FROM 1 BY 1
026800                   UNTIL WS-I > CAB-QTD-PROFESSORES
026900                   OR WS-ACHOU-SIM.
027000       P325-CALC-DIAS-INDISP-FIM.
027100
027200       P326-ACHA-PROF.
027300           IF PRO-NOME (WS-I) = CAR-PROFESSOR (CAB-QTD-CARGAS) THEN
027400               MOVE 'Y'                TO WS-ACHOU
027500               PERFORM P327-CONTA-INDISP  THRU
027600                       P327-CONTA-INDISP-FIM
027700                       VARYING WS-J FROM 1 BY 1 UNTIL WS-J > 5
027800           END-IF.
027900       P326-ACHA-PROF-FIM.
028000
028100       P327-CONTA-INDISP.
028200           IF PRO-INDISP-DIA (WS-I WS-J) = 'Y' THEN
028300               ADD 1 TO CAR-DIAS-INDISP (CAB-QTD-CARGAS)
028400           END-IF.
028500       P327-CONTA-INDISP-FIM.
028600
028700      *    REGISTRA A CLASSE DA CARGA EM CLA-TAB, SE AINDA NAO
028800      *    ESTIVER PRESENTE (A CLASSE SERA USADA NA FASE 2 PARA
028900      *    CONTROLE DE OCUPACAO E CARGA DIARIA).
029000       P328-REGISTRA-CLASSE.
029100           IF CAR-CLASSE (CAB-QTD-CARGAS) NOT = SPACES THEN
029200               MOVE 'N'                TO WS-ACHOU
029300               PERFORM P329-ACHA-CLASSE  THRU
029400                       P329-ACHA-CLASSE-FIM
029500                       VARYING WS-I FROM 1 BY 1
029600                       UNTIL WS-I > CAB-QTD-CLASSES
029700                       OR WS-ACHOU-SIM
029800               IF NOT WS-ACHOU-SIM THEN
029900                   ADD 1 TO CAB-QTD-CLASSES
030000                   MOVE CAR-CLASSE (CAB-QTD-CARGAS) TO
030100                               CLA-NOME (CAB-QTD-CLASSES)
030200               END-IF
030300           END-IF.
030400       P328-REGISTRA-CLASSE-FIM.
030500
030600       P329-ACHA-CLASSE.
030700           IF CLA-NOME (WS-I) = CAR-CLASSE (CAB-QTD-CARGAS) THEN
030800               MOVE 'Y'                TO WS-ACHOU
030900           END-IF.
031000       P329-ACHA-CLASSE-FIM.
031100
031200       P330-CARGA-ALUNOS.
031300           READ ALUNO
031400               AT END
031500                   SET WS-EOF-ALU-OK TO TRUE
031600               NOT AT END
031700                   ADD 1 TO CAB-QTD-ALUNOS
031800                   MOVE STU-EGE-QTD OF REG-ALUNO       TO
031900                               WS-EGE-QTD-SUBJ
032000                   PERFORM P340-REGISTRA-ESCOLHA  THRU
032100                           P340-REGISTRA-ESCOLHA-FIM
032200                           VARYING WS-K FROM 1 BY 1
032300                           UNTIL WS-K > WS-EGE-QTD-SUBJ
032400                           OR WS-K > 5
032500           END-READ.
032600       P330-CARGA-ALUNOS-FIM.
032700
032800      *    CRIA/ATUALIZA O GRUPO DE EGE DA MATERIA ESCOLHIDA PELO
032900      *    ALUNO (UMA ENTRADA POR MATERIA, SOMANDO A QUANTIDADE DE
033000      *    ALUNOS). A RESOLUCAO DO PROFESSOR E DAS HORAS E FEITA
033100      *    DEPOIS, EM P400, QUANDO TODOS OS ALUNOS JA FORAM LIDOS.
033200       P340-REGISTRA-ESCOLHA.
033300           IF STU-EGE-MATERIA (WS-K) OF REG-ALUNO NOT = SPACES THEN
033400               MOVE 'N'                TO WS-ACHOU
033500               PERFORM P345-ACHA-GRUPO  THRU
033600                       P345-ACHA-GRUPO-FIM
033700                       VARYING WS-I FROM 1 BY 1
033800                       UNTIL WS-I > CAB-QTD-GRUPOS
033900                       OR WS-ACHOU-SIM
034000               IF NOT WS-ACHOU-SIM THEN
034100                   ADD 1 TO CAB-QTD-GRUPOS
034200                   MOVE STU-EGE-MATERIA (WS-K) OF REG-ALUNO TO
034300                               GRP-MATERIA (CAB-QTD-GRUPOS)
034400                   MOVE 1                  TO
034500                               GRP-QTD-ALUNOS (CAB-QTD-GRUPOS)
034600               ELSE
034700                   ADD 1 TO GRP-QTD-ALUNOS (WS-I)
034800               END-IF
034900           END-IF.
035000       P340-REGISTRA-ESCOLHA-FIM.
035100
035200       P345-ACHA-GRUPO.
035300           IF GRP-MATERIA (WS-I) = STU-EGE-MATERIA (WS-K) OF
035400              REG-ALUNO THEN
035500               MOVE 'Y'                TO WS-ACHOU
035600           END-IF.
035700       P345-ACHA-GRUPO-FIM.
035800
035900      *    RESOLVE PROFESSOR E HORAS/SEMANA DE CADA GRUPO FORMADO.
036000      *    PROFESSOR: A CARGA DO TIPO 'E' CUJA MATERIA COINCIDA;
036100      *    SE NENHUMA COINCIDIR, O PRIMEIRO PROFESSOR DA TABELA.
036200       P400-FORMA-GRUPOS.
036300           MOVE 'N'                    TO WS-ACHOU.
036400           PERFORM P405-ACHA-CARGA-EGE  THRU
036500                   P405-ACHA-CARGA-EGE-FIM
036600                   VARYING WS-J FROM 1 BY 1
036700                   UNTIL WS-J > CAB-QTD-CARGAS
036800                   OR WS-ACHOU-SIM.
036900           IF NOT WS-ACHOU-SIM
037000              AND CAB-QTD-PROFESSORES > 0 THEN
037100               MOVE PRO-NOME (1)        TO GRP-PROFESSOR (WS-I)
037200           END-IF.
037300           PERFORM P407-CALC-HORAS-GRUPO  THRU
037400                   P407-CALC-HORAS-GRUPO-FIM.
037500       P400-FORMA-GRUPOS-FIM.
037600
037700       P405-ACHA-CARGA-EGE.
037800           IF CAR-EGE-PRATICA (WS-J)
037900              AND CAR-MATERIA (WS-J) = GRP-MATERIA (WS-I) THEN
038000               MOVE 'Y'                TO WS-ACHOU
038100               MOVE CAR-PROFESSOR (WS-J) TO GRP-PROFESSOR (WS-I)
038200           END-IF.
038300       P405-ACHA-CARGA-EGE-FIM.
038400
038500      *    4 AULAS/SEMANA PARA AS MATERIAS DA LISTA WRK-EGE4-NOME,
038600      *    3 PARA AS DEMAIS (REGRAS DE NEGOCIO, UNIDADE 1).
038700       P407-CALC-HORAS-GRUPO.
038800           MOVE 3                      TO GRP-HORAS-SEMANA (WS-I).
038900           MOVE 'N'                    TO WS-ACHOU.
039000           PERFORM P408-COMPARA-EGE4  THRU P408-COMPARA-EGE4-FIM
039100                   VARYING WS-J FROM 1 BY 1 UNTIL WS-J > 8
039200                   OR WS-ACHOU-SIM.
039300           IF WS-ACHOU-SIM THEN
039400               MOVE 4                  TO GRP-HORAS-SEMANA (WS-I)
039500           END-IF.
039600       P407-CALC-HORAS-GRUPO-FIM.
039700
039800       P408-COMPARA-EGE4.
039900           IF WRK-EGE4-NOME (WS-J) = GRP-MATERIA (WS-I) THEN
040000               MOVE 'Y'                TO WS-ACHOU
040100           END-IF.
040200       P408-COMPARA-EGE4-FIM.
040300
040400       P410-ABRE-ARQUIVOS.
040500           OPEN INPUT SALA PROFESSOR CARGA ALUNO.
040600           IF NOT WS-FS-SAL-OK OR NOT WS-FS-PRO-OK
040700              OR NOT WS-FS-CAR-OK OR NOT WS-FS-ALU-OK THEN
040800               PERFORM P810-ERRO-ARQ  THRU P810-ERRO-ARQ-FIM
040900           END-IF.
041000       P410-ABRE-ARQUIVOS-FIM.
041100
041200       P420-FECHA-ARQUIVOS.
041300           CLOSE SALA PROFESSOR CARGA ALUNO.
041400       P420-FECHA-ARQUIVOS-FIM.
041500
041600       P810-ERRO-ARQ.
041700           DISPLAY WRK-MSG-ERRO-ARQ
041800           END-DISPLAY.
041900           DISPLAY 'FILE STATUS SALA/PROF/CARGA/ALUNO: '
042000                   WS-FS-SAL WS-FS-PRO WS-FS-CAR WS-FS-ALU
042100           END-DISPLAY.
042200       P810-ERRO-ARQ-FIM.
042300
042400       P900-FINALIZA.
042500           PERFORM P420-FECHA-ARQUIVOS  THRU
042600                   P420-FECHA-ARQUIVOS-FIM.
042700           DISPLAY WRK-MSG-FIM
042800           END-DISPLAY.
042900           GOBACK.
043000       P900-FINALIZA-FIM.
043100
043200       END PROGRAM HORCAR01.
