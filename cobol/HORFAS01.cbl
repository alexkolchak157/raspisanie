000100      ******************************************************************
000200      * Author:       E.PINHEIRO.
000300      * Installation: COLEGIO SANTA RITA - NUCLEO DE PROCESSAMENTO.
000400      * Date-Written: 22/02/1995.
000500      * Date-Compiled:
000600      * Security:     USO INTERNO - SECRETARIA ESCOLAR.
000700      ******************************************************************
000800      * Purpose:   FASE 1 DO GERADOR DE HORARIO - ALOCACAO DOS
000900      *            GRUPOS DE PRATICA EGE NOS MELHORES HORARIOS DA
001000      *            GRADE (5 DIAS X 7 TEMPOS), RESERVANDO OS SLOTS
001100      *            ESCOLHIDOS PARA QUE A FASE 2 NAO OS UTILIZE NAS
001200      *            MATERIAS OBRIGATORIAS.
001300      * Tectonics: cobc
001400      ******************************************************************
001500      * HISTORICO DE ALTERACOES
001600      *-----------------------------------------------------------------
001700      * DATA       PROGR  REQ      DESCRICAO
001800      *-----------------------------------------------------------------
001900      * 22/02/1995 EP     REQ-0805 VERSAO ORIGINAL - PONTUACAO DE
002000      *                            SLOT E SELECAO DOS N MELHORES.
002100      * 30/08/1996 JCS    REQ-0190 INCLUSAO DO LIMITE DE 2 SLOTS
002200      *                            SELECIONADOS POR DIA DA SEMANA,
002300      *                            COM PASSE DE COMPLEMENTACAO.
002400      * 21/11/1998 RCM    REQ-0309 REVISAO Y2K - SEM CAMPOS DE DATA
002500      *                            NESTE MODULO, NADA A AJUSTAR.
002600      * 19/07/2000 LMS    REQ-0640 ESCOLHA DE SALA PELA MENOR
002700      *                            CAPACIDADE SUFICIENTE AO GRUPO.
002800      ******************************************************************
002900       IDENTIFICATION DIVISION.
003000       PROGRAM-ID.    HORFAS01.
003100       AUTHOR.        E.PINHEIRO.
003200       INSTALLATION.  COLEGIO SANTA RITA - NPD.
003300       DATE-WRITTEN.  22/02/1995.
003400       DATE-COMPILED.
003500       SECURITY.      USO INTERNO - SECRETARIA ESCOLAR.
003600
003700       ENVIRONMENT DIVISION.
003800       CONFIGURATION SECTION.
003900       SPECIAL-NAMES.
004000           C01                       IS TOP-OF-FORM
004100           CLASS DIA-SEMANA-VALIDO   IS '1' THRU '5'
004200           SWITCH UPSI-0             IS SW-TRACE-ATIVO
004300                                     ON STATUS IS SW-TRACE-LIGADO
004400                                     OFF STATUS IS SW-TRACE-DESLIGADO.
004500
004600       DATA DIVISION.
004700       WORKING-STORAGE SECTION.
004800
004900           COPY CFPK0008.
005000
005100       01  WS-CONTADORES.
005200           05 WS-I                     PIC 9(04) COMP.
005300           05 WS-J                     PIC 9(04) COMP.
005400           05 WS-K                     PIC 9(02) COMP.
005500           05 WS-K0                    PIC 9(02) COMP.
005600           05 WS-N                     PIC 9(02) COMP.
005700           05 WS-DIA                   PIC 9(01) COMP.
005800           05 WS-PROF-IDX               PIC 9(04) COMP.
005900           05 WS-SALA-IDX               PIC 9(04) COMP.
006000           05 WS-MELHOR-CAP             PIC 9(03) COMP.
006100           05 FILLER                    PIC X(06).
006200
006300       01  WS-SEL-AREA.
006400           05 WS-SEL-COUNT              PIC 9(02) COMP.
006500           05 WS-SEL-ORDEM OCCURS 35 TIMES PIC 9(02) COMP.
006600           05 WS-DIA-QTD-SEL OCCURS 5 TIMES PIC 9(02) COMP.
006700           05 WS-RESPEITA-CAP           PIC X(01) VALUE 'S'.
006800               88 WS-RESPEITA-CAP-SIM   VALUE 'S'.
006900           05 WS-MELHOR-IDX              PIC 9(02) COMP.
007000           05 WS-MELHOR-VALOR            PIC S9(05)V99.
007100           05 FILLER                     PIC X(06).
007200
007300       01  WS-SCORE-AREA.
007400           05 WS-DISPONIVEL              PIC 9(03) COMP.
007500           05 WS-TOTAL-PROF               PIC 9(03) COMP.
007600           05 WS-FRACAO-DISP               PIC S9(03)V99.
007700           05 FILLER                      PIC X(06).
007800
007900       01  WS-FLAGS.
008000           05 WS-ACHOU                  PIC X(01) VALUE 'N'.
008100               88 WS-ACHOU-SIM          VALUE 'Y'.
008200           05 WS-TEVE-SALA              PIC X(01) VALUE 'N'.
008300               88 WS-TEVE-SALA-SIM      VALUE 'Y'.
008400           05 WS-PROF-DISPONIVEL        PIC X(01) VALUE 'N'.
008500               88 WS-PROF-DISPONIVEL-SIM
008600                                        VALUE 'Y'.
008700           05 FILLER                    PIC X(05).
008800
008900       01  WS-AUL-CLASSE-GRUPO          PIC X(36).
009000
009100       LINKAGE SECTION.
009200       01  LK-COM-AREA.
009300           COPY CFPK0007.
009400
009500       PROCEDURE DIVISION
009600           USING LK-COM-AREA.
009700
009800       MAIN-PROCEDURE.
009900           PERFORM P100-INICIO     THRU P100-INICIO-FIM.
010000           PERFORM P200-PROCESSA   THRU P200-PROCESSA-FIM.
010100           PERFORM P900-FINALIZA   THRU P900-FINALIZA-FIM.
010200       MAIN-PROCEDURE-FIM.
010300
010400       P100-INICIO.
010500           MOVE 0                      TO WS-SEL-COUNT.
010600           PERFORM P105-LIMPA-DIA-SEL  THRU P105-LIMPA-DIA-SEL-FIM
010700                   VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 5.
010800           MOVE 0                      TO WS-N.
010900           PERFORM P110-ACHA-MAX-HORAS THRU P110-ACHA-MAX-HORAS-FIM
011000                   VARYING WS-I FROM 1 BY 1
011100                   UNTIL WS-I > CAB-QTD-GRUPOS.
011200       P100-INICIO-FIM.
011300
011400       P105-LIMPA-DIA-SEL.
011500           MOVE 0                      TO WS-DIA-QTD-SEL (WS-I).
011600       P105-LIMPA-DIA-SEL-FIM.
011700
011800       P110-ACHA-MAX-HORAS.
011900           IF GRP-HORAS-SEMANA (WS-I) > WS-N THEN
012000               MOVE GRP-HORAS-SEMANA (WS-I) TO WS-N
012100           END-IF.
012200       P110-ACHA-MAX-HORAS-FIM.
012300
012400       P200-PROCESSA.
012500           IF CAB-QTD-GRUPOS = 0 OR WS-N = 0 THEN
012600               DISPLAY 'FASE 1 - NENHUM GRUPO EGE, FASE IGNORADA.'
012700               END-DISPLAY
012800           ELSE
012900               PERFORM P300-SCORE-SLOTS      THRU
013000                       P300-SCORE-SLOTS-FIM
013100                       VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 35
013200               PERFORM P400-SELECIONA-SLOT   THRU
013300                       P400-SELECIONA-SLOT-FIM
013400                       WITH TEST BEFORE
013500                       UNTIL WS-SEL-COUNT >= WS-N
013600                       OR WS-MELHOR-IDX = 0
013700               MOVE 'N'                      TO WS-RESPEITA-CAP
013800               PERFORM P400-SELECIONA-SLOT   THRU
013900                       P400-SELECIONA-SLOT-FIM
014000                       WITH TEST BEFORE
014100                       UNTIL WS-SEL-COUNT >= WS-N
014200                       OR WS-MELHOR-IDX = 0
014300               ADD WS-SEL-COUNT TO CAB-QTD-SLOTS-RESV
014400               PERFORM P600-COLOCA-SLOT      THRU
014500                       P600-COLOCA-SLOT-FIM
014600                       VARYING WS-K FROM 1 BY 1
014700                       UNTIL WS-K > WS-SEL-COUNT
014800           END-IF.
014900       P200-PROCESSA-FIM.
015000
015100      *    PONTUACAO DE CADA UM DOS 35 SLOTS DA GRADE (REGRAS DE
015200      *    NEGOCIO, UNIDADE 2). O FATOR ALEATORIO CITADO NA ROTINA
015300      *    ORIGINAL FOI SUBSTITUIDO POR DESEMPATE DETERMINISTICO
015400      *    (ZERO) - SEM EFEITO NO RESULTADO DE NEGOCIO.
015500       P300-SCORE-SLOTS.
015600           MOVE 100.00                 TO SLOT-SCORE (WS-I).
015700           EVALUATE SLOT-PERIODO (WS-I)
015800               WHEN 1
015900                   SUBTRACT 30 FROM SLOT-SCORE (WS-I)
016000               WHEN 2 THRU 4
016100                   ADD 20 TO SLOT-SCORE (WS-I)
016200               WHEN 7
016300                   SUBTRACT 20 FROM SLOT-SCORE (WS-I)
016400               WHEN OTHER
016500                   CONTINUE
016600           END-EVALUATE.
016700           MOVE CAB-QTD-PROFESSORES     TO WS-TOTAL-PROF.
016800           MOVE 0                       TO WS-DISPONIVEL.
016900           PERFORM P310-CONTA-DISPONIVEL  THRU
017000                   P310-CONTA-DISPONIVEL-FIM
017100                   VARYING WS-J FROM 1 BY 1
017200                   UNTIL WS-J > CAB-QTD-PROFESSORES.
017300           IF WS-TOTAL-PROF > 0 THEN
017400               COMPUTE WS-FRACAO-DISP ROUNDED =
017500                       (WS-DISPONIVEL / WS-TOTAL-PROF) * 50
017600               ADD WS-FRACAO-DISP TO SLOT-SCORE (WS-I)
017700           END-IF.
017800       P300-SCORE-SLOTS-FIM.
017900
018000       P310-CONTA-DISPONIVEL.
018100           IF PRO-INDISP-DIA (WS-J SLOT-DIA (WS-I)) = 'N' THEN
018200               ADD 1 TO WS-DISPONIVEL
018300           END-IF.
018400       P310-CONTA-DISPONIVEL-FIM.
018500
018600      *    ESCOLHE O MELHOR SLOT AINDA NAO RESERVADO. NA 1A. CHAMADA
018700      *    (WS-RESPEITA-CAP = 'S') RESPEITA O LIMITE DE 2 POR DIA; NA
018800      *    2A. CHAMADA (PASSE DE COMPLEMENTACAO) O LIMITE E IGNORADO.
018900       P400-SELECIONA-SLOT.
019000           MOVE 0                       TO WS-MELHOR-IDX.
019100           MOVE -99999.99               TO WS-MELHOR-VALOR.
019200           PERFORM P410-COMPARA-SLOT    THRU P410-COMPARA-SLOT-FIM
019300                   VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 35.
019400           IF WS-MELHOR-IDX > 0 THEN
019500               ADD 1 TO WS-SEL-COUNT
019600               MOVE WS-MELHOR-IDX       TO WS-SEL-ORDEM (WS-SEL-COUNT)
019700               SET SLOT-EH-RESERVADO (WS-MELHOR-IDX) TO TRUE
019800               ADD 1 TO WS-DIA-QTD-SEL (SLOT-DIA (WS-MELHOR-IDX))
019900           END-IF.
020000       P400-SELECIONA-SLOT-FIM.
020100
020200       P410-COMPARA-SLOT.
020300           IF NOT SLOT-EH-RESERVADO (WS-I)
020400              AND SLOT-SCORE (WS-I) > WS-MELHOR-VALOR
020500              AND (NOT WS-RESPEITA-CAP-SIM
020600                   OR WS-DIA-QTD-SEL (SLOT-DIA (WS-I)) < 2) THEN
020700               MOVE WS-I                TO WS-MELHOR-IDX
020800               MOVE SLOT-SCORE (WS-I)    TO WS-MELHOR-VALOR
020900           END-IF.
021000       P410-COMPARA-SLOT-FIM.
021100
021200      *    PERCORRE OS GRUPOS EGE ELEGIVEIS PARA O K-ESIMO SLOT
021300      *    SELECIONADO (K ZERO-BASED) - GRUPOS CUJA CARGA SEMANAL
021400      *    SEJA MAIOR QUE K RECEBEM UMA AULA NESSE SLOT.
021500       P600-COLOCA-SLOT.
021600           COMPUTE WS-K0 = WS-K - 1.
021700           PERFORM P610-COLOCA-GRUPO    THRU P610-COLOCA-GRUPO-FIM
021800                   VARYING WS-I FROM 1 BY 1
021900                   UNTIL WS-I > CAB-QTD-GRUPOS.
022000       P600-COLOCA-SLOT-FIM.
022100
022200       P610-COLOCA-GRUPO.
022300           IF GRP-HORAS-SEMANA (WS-I) > WS-K0 THEN
022400               MOVE SLOT-DIA (WS-SEL-ORDEM (WS-K)) TO WS-DIA
022500               PERFORM P620-ACHA-PROFESSOR  THRU
022600                       P620-ACHA-PROFESSOR-FIM
022700               IF WS-PROF-DISPONIVEL-SIM THEN
022800                   PERFORM P630-ACHA-SALA   THRU
022900                           P630-ACHA-SALA-FIM
023000                   PERFORM P640-GRAVA-AULA  THRU
023100                           P640-GRAVA-AULA-FIM
023200               ELSE
023300                   PERFORM P650-LOGA-CONFLITO  THRU
023400                           P650-LOGA-CONFLITO-FIM
023500               END-IF
023600           END-IF.
023700       P610-COLOCA-GRUPO-FIM.
023800
023900       P620-ACHA-PROFESSOR.
024000           MOVE 'N'                     TO WS-ACHOU WS-PROF-DISPONIVEL.
024100           MOVE 0                       TO WS-PROF-IDX.
024200           PERFORM P625-COMPARA-PROF    THRU P625-COMPARA-PROF-FIM
024300                   VARYING WS-J FROM 1 BY 1
024400                   UNTIL WS-J > CAB-QTD-PROFESSORES
024500                   OR WS-ACHOU-SIM.
024600           IF WS-ACHOU-SIM
024700              AND PRO-INDISP-DIA (WS-PROF-IDX WS-DIA) = 'N' THEN
024800               MOVE 'Y'                 TO WS-PROF-DISPONIVEL
024900           END-IF.
025000       P620-ACHA-PROFESSOR-FIM.
025100
025200       P625-COMPARA-PROF.
025300           IF PRO-NOME (WS-J) = GRP-PROFESSOR (WS-I) THEN
025400               MOVE 'Y'                 TO WS-ACHOU
025500               MOVE WS-J                TO WS-PROF-IDX
025600           END-IF.
025700       P625-COMPARA-PROF-FIM.
025800
025900      *    MENOR SALA LIVRE COM CAPACIDADE SUFICIENTE PARA O GRUPO;
026000      *    SE NENHUMA SERVIR, A AULA E GRAVADA SEM SALA (EM BRANCO).
026100       P630-ACHA-SALA.
026200           MOVE 'N'                     TO WS-TEVE-SALA.
026300           MOVE 0                       TO WS-SALA-IDX WS-MELHOR-CAP.
026400           PERFORM P635-COMPARA-SALA    THRU P635-COMPARA-SALA-FIM
026500                   VARYING WS-J FROM 1 BY 1
026600                   UNTIL WS-J > CAB-QTD-SALAS.
026700       P630-ACHA-SALA-FIM.
026800
026900       P635-COMPARA-SALA.
027000           IF SAL-OCUPADO (WS-J WS-SEL-ORDEM (WS-K)) = 'N'
027100              AND SAL-CAPACIDADE (WS-J) >= GRP-QTD-ALUNOS (WS-I)
027200              AND (NOT WS-TEVE-SALA-SIM
027300                   OR SAL-CAPACIDADE (WS-J) < WS-MELHOR-CAP) THEN
027400               MOVE 'Y'                 TO WS-TEVE-SALA
027500               MOVE WS-J                TO WS-SALA-IDX
027600               MOVE SAL-CAPACIDADE (WS-J) TO WS-MELHOR-CAP
027700           END-IF.
027800       P635-COMPARA-SALA-FIM.
027900
028000       P640-GRAVA-AULA.
028100           ADD 1 TO CAB-QTD-AULAS.
028200           STRING 'EGE-' DELIMITED BY SIZE
028300                  GRP-MATERIA (WS-I) DELIMITED BY SIZE
028400                  INTO WS-AUL-CLASSE-GRUPO
028500           END-STRING.
028600           MOVE GRP-MATERIA (WS-I)       TO
028700                   AUL-MATERIA (CAB-QTD-AULAS).
028800           MOVE GRP-PROFESSOR (WS-I)     TO
028900                   AUL-PROFESSOR (CAB-QTD-AULAS).
029000           MOVE WS-AUL-CLASSE-GRUPO      TO
029100                   AUL-CLASSE-GRUPO (CAB-QTD-AULAS).
029200           MOVE WS-DIA                   TO
029300                   AUL-DIA (CAB-QTD-AULAS).
029400           MOVE SLOT-PERIODO (WS-SEL-ORDEM (WS-K)) TO
029500                   AUL-PERIODO (CAB-QTD-AULAS).
029600           MOVE 'Y'                      TO
029700                   AUL-EGE-FLAG (CAB-QTD-AULAS).
029800           MOVE 'Y' TO PRO-OCUPADO (WS-PROF-IDX WS-SEL-ORDEM (WS-K)).
029900           IF WS-TEVE-SALA-SIM THEN
030000               MOVE SAL-NUMERO (WS-SALA-IDX) TO
030100                       AUL-SALA (CAB-QTD-AULAS)
030200               MOVE 'Y' TO
030300                   SAL-OCUPADO (WS-SALA-IDX WS-SEL-ORDEM (WS-K))
030400           ELSE
030500               MOVE SPACES               TO AUL-SALA (CAB-QTD-AULAS)
030600           END-IF.
030700       P640-GRAVA-AULA-FIM.
030800
030900       P650-LOGA-CONFLITO.
031000           ADD 1 TO CAB-QTD-CONFLITOS.
031100           MOVE GRP-MATERIA (WS-I)        TO
031200                   CNF-MATERIA (CAB-QTD-CONFLITOS).
031300           MOVE SPACES                    TO
031400                   CNF-CLASSE (CAB-QTD-CONFLITOS).
031500           MOVE 'PROFESSOR INDISPONIVEL/NAO CADASTRADO NO DIA' TO
031600                   CNF-MOTIVO (CAB-QTD-CONFLITOS).
031700       P650-LOGA-CONFLITO-FIM.
031800
031900       P900-FINALIZA.
032000           GOBACK.
032100       P900-FINALIZA-FIM.
032200
032300       END PROGRAM HORFAS01.
