000100      ******************************************************************
000200      * Author:       E.PINHEIRO.
000300      * Installation: COLEGIO SANTA RITA - NUCLEO DE PROCESSAMENTO.
000400      * Date-Written: 03/09/1994.
000500      * Date-Compiled:
000600      * Security:     USO INTERNO - SECRETARIA ESCOLAR.
000700      ******************************************************************
000800      * Purpose:   FASE 2 DO GERADOR DE HORARIO - ALOCACAO DAS
000900      *            CARGAS OBRIGATORIAS (CAR-TIPO = 'M'), EM ORDEM
001000      *            DE PRIORIDADE, NOS SLOTS AINDA LIVRES DA GRADE
001100      *            (OS SLOTS RESERVADOS PARA EGE NA FASE 1 NAO SAO
001200      *            UTILIZADOS).
001300      * Tectonics: cobc
001400      ******************************************************************
001500      * HISTORICO DE ALTERACOES
001600      *-----------------------------------------------------------------
001700      * DATA       PROGR  REQ      DESCRICAO
001800      *-----------------------------------------------------------------
001900      * 03/09/1994 EP     REQ-0803 VERSAO ORIGINAL - ORDENACAO DA
002000      *                            CARGA POR PRIORIDADE VIA SORT DE
002100      *                            ARQUIVO DE TRABALHO.
002200      * 12/12/1996 JCS    REQ-0195 PONTUACAO DE SLOT (UNIDADE 3) E
002300      *                            PENALIDADE DE BURACOS NA GRADE DO
002400      *                            PROFESSOR.
002500      * 21/11/1998 RCM    REQ-0309 REVISAO Y2K - SEM CAMPOS DE DATA
002600      *                            NESTE MODULO, NADA A AJUSTAR.
002700      * 04/03/1999 RCM    REQ-0309 CONFIRMADO OK - SEGUNDA REVISAO
002800      *                            Y2K (VARREDURA GERAL DO LOTE).
002900      * 08/05/2002 LMS    REQ-0901 PREFERENCIA PELA SALA-BASE DO
003000      *                            PROFESSOR NA ESCOLHA DE SALA.
003100      * 30/09/2003 RCM    REQ-0823 P420-AVALIA-SLOT NAO EXIGIA SCORE
003200      *                            POSITIVO - EM SEMANA CONGESTIONADA
003300      *                            PODIA ESCOLHER VAGA COM PONTUACAO
003400      *                            ZERO/NEGATIVA EM VEZ DE REGISTRAR
003500      *                            CONFLITO. INCLUIDO TESTE SCORE > 0.
003600      ******************************************************************
003700       IDENTIFICATION DIVISION.
003800       PROGRAM-ID.    HORFAS02.
003900       AUTHOR.        E.PINHEIRO.
004000       INSTALLATION.  COLEGIO SANTA RITA - NPD.
004100       DATE-WRITTEN.  03/09/1994.
004200       DATE-COMPILED.
004300       SECURITY.      USO INTERNO - SECRETARIA ESCOLAR.
004400
004500       ENVIRONMENT DIVISION.
004600       CONFIGURATION SECTION.
004700       SPECIAL-NAMES.
004800           C01                       IS TOP-OF-FORM
004900           CLASS DIA-SEMANA-VALIDO   IS '1' THRU '5'
005000           SWITCH UPSI-0             IS SW-TRACE-ATIVO
005100                                     ON STATUS IS SW-TRACE-LIGADO
005200                                     OFF STATUS IS SW-TRACE-DESLIGADO.
005300
005400       INPUT-OUTPUT SECTION.
005500       FILE-CONTROL.
005600           SELECT ORDENACAO-TMP
005700           ASSIGN TO "ORDTMP".
005800
005900           SELECT ENTRADA-ORD
006000           ASSIGN TO "ENTRAORD"
006100           ORGANIZATION IS SEQUENTIAL
006200           ACCESS MODE IS SEQUENTIAL
006300           FILE STATUS IS WS-FS-ENT.
006400
006500           SELECT SAIDA-ORD
006600           ASSIGN TO "SAIORD"
006700           ORGANIZATION IS SEQUENTIAL
006800           ACCESS MODE IS SEQUENTIAL
006900           FILE STATUS IS WS-FS-SAI.
007000
007100       DATA DIVISION.
007200       FILE SECTION.
007300       SD  ORDENACAO-TMP.
007400       01  ORD-CARGA-W.
007500           05 ORD-DIFICIL-W            PIC 9(01).
007600           05 ORD-HORAS-W              PIC 9(02).
007700           05 ORD-DIAS-INDISP-W        PIC 9(01).
007800           05 ORD-MATERIA-W            PIC X(30).
007900           05 ORD-IDX-W                PIC 9(04).
008000           05 FILLER                   PIC X(07).
008100
008200       FD  ENTRADA-ORD.
008300       01  ORD-CARGA-I.
008400           05 ORD-DIFICIL-I            PIC 9(01).
008500           05 ORD-HORAS-I              PIC 9(02).
008600           05 ORD-DIAS-INDISP-I        PIC 9(01).
008700           05 ORD-MATERIA-I            PIC X(30).
008800           05 ORD-IDX-I                PIC 9(04).
008900           05 FILLER                   PIC X(07).
009000
009100       FD  SAIDA-ORD.
009200       01  ORD-CARGA-O.
009300           05 ORD-DIFICIL-O            PIC 9(01).
009400           05 ORD-HORAS-O              PIC 9(02).
009500           05 ORD-DIAS-INDISP-O        PIC 9(01).
009600           05 ORD-MATERIA-O            PIC X(30).
009700           05 ORD-IDX-O                PIC 9(04).
009800           05 FILLER                   PIC X(07).
009900
010000       WORKING-STORAGE SECTION.
010100
010200           COPY CFPK0008.
010300
010400       77  WS-FS-ENT                   PIC 99.
010500           88 WS-FS-ENT-OK             VALUE 0.
010600       77  WS-FS-SAI                   PIC 99.
010700           88 WS-FS-SAI-OK             VALUE 0.
010800       77  WS-EOF-SAI                  PIC X VALUE 'N'.
010900           88 WS-EOF-SAI-OK            VALUE 'S'.
011000
011100       01  WS-CONTADORES.
011200           05 WS-I                     PIC 9(04) COMP.
011300           05 WS-J                     PIC 9(04) COMP.
011400           05 WS-H                     PIC 9(02) COMP.
011500           05 WS-P                     PIC 9(01) COMP.
011600           05 WS-WK-IDX                PIC 9(04) COMP.
011700           05 WS-PROF-IDX              PIC 9(04) COMP.
011800           05 WS-CLA-IDX               PIC 9(04) COMP.
011900           05 WS-SALA-IDX              PIC 9(04) COMP.
012000           05 WS-DIA                   PIC 9(01) COMP.
012100           05 WS-PER                   PIC 9(01) COMP.
012200           05 FILLER                   PIC X(06).
012300
012400       01  WS-BUSCA-SLOT.
012500           05 WS-NOVO-DIA-IDX          PIC 9(02) COMP.
012600           05 WS-NOVO-DIA-VALOR        PIC S9(05)V99.
012700           05 WS-QUALQ-IDX             PIC 9(02) COMP.
012800           05 WS-QUALQ-VALOR           PIC S9(05)V99.
012900           05 WS-DIA-USADO-WKL OCCURS 5 TIMES PIC X(01).
013000               88 WS-DIA-USADO-WKL-SIM VALUE 'Y'.
013100           05 WS-SCORE-CAND            PIC S9(05)V99.
013200           05 WS-GAP-PENAL              PIC S9(05)V99.
013300           05 WS-LISTA-PER OCCURS 7 TIMES PIC 9(01) COMP.
013400           05 WS-QTD-PER                PIC 9(01) COMP.
013500           05 WS-EXIST-COUNT            PIC 9(01) COMP.
013600           05 FILLER                    PIC X(06).
013700
013800       01  WS-FLAGS.
013900           05 WS-ACHOU                  PIC X(01) VALUE 'N'.
014000               88 WS-ACHOU-SIM          VALUE 'Y'.
014100           05 WS-DISPONIVEL-SLOT        PIC X(01) VALUE 'N'.
014200               88 WS-DISPONIVEL-SLOT-SIM
014300                                        VALUE 'Y'.
014400           05 WS-TEVE-SALA              PIC X(01) VALUE 'N'.
014500               88 WS-TEVE-SALA-SIM      VALUE 'Y'.
014600           05 FILLER                    PIC X(05).
014700
014800       LINKAGE SECTION.
014900       01  LK-COM-AREA.
015000           COPY CFPK0007.
015100
015200       PROCEDURE DIVISION
015300           USING LK-COM-AREA.
015400
015500       MAIN-PROCEDURE.
015600           PERFORM P100-INICIO     THRU P100-INICIO-FIM.
015700           PERFORM P200-PROCESSA   THRU P200-PROCESSA-FIM.
015800           PERFORM P900-FINALIZA   THRU P900-FINALIZA-FIM.
015900       MAIN-PROCEDURE-FIM.
016000
016100       P100-INICIO.
016200           MOVE 0                      TO EST-TOTAL-NECESSARIO
016300                                          EST-TOTAL-ALOCADO
016400                                          EST-TOTAL-FALHOU.
016500           PERFORM P110-SOMA-NECESSARIO THRU
016600                   P110-SOMA-NECESSARIO-FIM
016700                   VARYING WS-I FROM 1 BY 1
016800                   UNTIL WS-I > CAB-QTD-CARGAS.
016900       P100-INICIO-FIM.
017000
017100       P110-SOMA-NECESSARIO.
017200           IF CAR-OBRIGATORIA (WS-I) THEN
017300               ADD CAR-HORAS-SEMANA (WS-I) TO EST-TOTAL-NECESSARIO
017400           END-IF.
017500       P110-SOMA-NECESSARIO-FIM.
017600
017700       P200-PROCESSA.
017800           PERFORM P210-GRAVA-ENTRADA  THRU P210-GRAVA-ENTRADA-FIM.
017900           PERFORM P250-ORDENA-CARGA   THRU P250-ORDENA-CARGA-FIM.
018000           PERFORM P300-LE-ORDENADOS   THRU P300-LE-ORDENADOS-FIM.
018100           IF EST-TOTAL-NECESSARIO > 0 THEN
018200               COMPUTE EST-TAXA-SUCESSO ROUNDED =
018300                       (EST-TOTAL-ALOCADO / EST-TOTAL-NECESSARIO)
018400                       * 100
018500           ELSE
018600               MOVE 0                  TO EST-TAXA-SUCESSO
018700           END-IF.
018800       P200-PROCESSA-FIM.
018900
019000      *    GRAVA UM REGISTRO DE TRABALHO POR CARGA OBRIGATORIA, COM
019100      *    A CHAVE DE PRIORIDADE DA UNIDADE 3 (DIFICIL/HORAS/DIAS
019200      *    INDISP./MATERIA) E O PONTEIRO DE VOLTA PARA CAR-TAB.
019300       P210-GRAVA-ENTRADA.
019400           OPEN OUTPUT ENTRADA-ORD.
019500           PERFORM P220-GRAVA-1-CARGA  THRU P220-GRAVA-1-CARGA-FIM
019600                   VARYING WS-I FROM 1 BY 1
019700                   UNTIL WS-I > CAB-QTD-CARGAS.
019800           CLOSE ENTRADA-ORD.
019900       P210-GRAVA-ENTRADA-FIM.
020000
020100       P220-GRAVA-1-CARGA.
020200           IF CAR-OBRIGATORIA (WS-I) THEN
020300               IF CAR-EH-DIFICIL (WS-I) THEN
020400                   MOVE 1               TO ORD-DIFICIL-I
020500               ELSE
020600                   MOVE 0               TO ORD-DIFICIL-I
020700               END-IF
020800               MOVE CAR-HORAS-SEMANA (WS-I) TO ORD-HORAS-I
020900               MOVE CAR-DIAS-INDISP (WS-I)  TO ORD-DIAS-INDISP-I
021000               MOVE CAR-MATERIA (WS-I)      TO ORD-MATERIA-I
021100               MOVE WS-I                    TO ORD-IDX-I
021200               WRITE ORD-CARGA-I
021300           END-IF.
021400       P220-GRAVA-1-CARGA-FIM.
021500
021600       P250-ORDENA-CARGA.
021700           SORT ORDENACAO-TMP
021800                ON DESCENDING KEY ORD-DIFICIL-W
021900                                  ORD-HORAS-W
022000                                  ORD-DIAS-INDISP-W
022100                ON ASCENDING  KEY ORD-MATERIA-W
022200                USING ENTRADA-ORD
022300                GIVING SAIDA-ORD.
022400       P250-ORDENA-CARGA-FIM.
022500
022600       P300-LE-ORDENADOS.
022700           MOVE 'N'                    TO WS-EOF-SAI.
022800           OPEN INPUT SAIDA-ORD.
022900           PERFORM P310-LE-1-ORDENADO  THRU P310-LE-1-ORDENADO-FIM
023000                   WITH TEST AFTER UNTIL WS-EOF-SAI-OK.
023100           CLOSE SAIDA-ORD.
023200       P300-LE-ORDENADOS-FIM.
023300
023400       P310-LE-1-ORDENADO.
023500           READ SAIDA-ORD
023600               AT END
023700                   SET WS-EOF-SAI-OK TO TRUE
023800               NOT AT END
023900                   MOVE ORD-IDX-O       TO WS-WK-IDX
024000                   PERFORM P400-PROCESSA-CARGA THRU
024100                           P400-PROCESSA-CARGA-FIM
024200           END-READ.
024300       P310-LE-1-ORDENADO-FIM.
024400
024500      *    ALOCA AS CAR-HORAS-SEMANA AULAS DE UMA CARGA OBRIGATORIA,
024600      *    UMA POR UMA, PREFERINDO UM DIA DA SEMANA AINDA NAO
024700      *    USADO POR ESSA MESMA CARGA.
024800       P400-PROCESSA-CARGA.
024900           PERFORM P405-ACHA-PROFESSOR THRU P405-ACHA-PROFESSOR-FIM.
025000           PERFORM P407-ACHA-CLASSE    THRU P407-ACHA-CLASSE-FIM.
025100           PERFORM P409-LIMPA-DIA-USADO THRU
025200                   P409-LIMPA-DIA-USADO-FIM
025300                   VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 5.
025400           PERFORM P410-COLOCA-HORA    THRU P410-COLOCA-HORA-FIM
025500                   VARYING WS-H FROM 1 BY 1
025600                   UNTIL WS-H > CAR-HORAS-SEMANA (WS-WK-IDX).
025700           SET CAR-JA-PROCESSADO (WS-WK-IDX) TO TRUE.
025800       P400-PROCESSA-CARGA-FIM.
025900
026000       P405-ACHA-PROFESSOR.
026100           MOVE 'N'                    TO WS-ACHOU.
026200           MOVE 0                      TO WS-PROF-IDX.
026300           PERFORM P406-COMPARA-PROF   THRU P406-COMPARA-PROF-FIM
026400                   VARYING WS-I FROM 1 BY 1
026500                   UNTIL WS-I > CAB-QTD-PROFESSORES
026600                   OR WS-ACHOU-SIM.
026700       P405-ACHA-PROFESSOR-FIM.
026800
026900       P406-COMPARA-PROF.
027000           IF PRO-NOME (WS-I) = CAR-PROFESSOR (WS-WK-IDX) THEN
027100               MOVE 'Y'                TO WS-ACHOU
027200               MOVE WS-I                TO WS-PROF-IDX
027300           END-IF.
027400       P406-COMPARA-PROF-FIM.
027500
027600       P407-ACHA-CLASSE.
027700           MOVE 'N'                    TO WS-ACHOU.
027800           MOVE 0                      TO WS-CLA-IDX.
027900           PERFORM P408-COMPARA-CLA    THRU P408-COMPARA-CLA-FIM
028000                   VARYING WS-I FROM 1 BY 1
028100                   UNTIL WS-I > CAB-QTD-CLASSES
028200                   OR WS-ACHOU-SIM.
028300       P407-ACHA-CLASSE-FIM.
028400
028500       P408-COMPARA-CLA.
028600           IF CLA-NOME (WS-I) = CAR-CLASSE (WS-WK-IDX) THEN
028700               MOVE 'Y'                TO WS-ACHOU
028800               MOVE WS-I                TO WS-CLA-IDX
028900           END-IF.
029000       P408-COMPARA-CLA-FIM.
029100
029200       P409-LIMPA-DIA-USADO.
029300           MOVE 'N'                    TO WS-DIA-USADO-WKL (WS-I).
029400       P409-LIMPA-DIA-USADO-FIM.
029500
029600       P410-COLOCA-HORA.
029700           MOVE 0                      TO WS-NOVO-DIA-IDX
029800                                          WS-QUALQ-IDX.
029900           MOVE -99999.99               TO WS-NOVO-DIA-VALOR
030000                                            WS-QUALQ-VALOR.
030100           IF WS-PROF-IDX > 0 AND WS-CLA-IDX > 0 THEN
030200               PERFORM P420-AVALIA-SLOT THRU P420-AVALIA-SLOT-FIM
030300                       VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 35
030400           END-IF.
030500           IF WS-NOVO-DIA-IDX > 0 THEN
030600               MOVE WS-NOVO-DIA-IDX     TO WS-I
030700               PERFORM P440-GRAVA-AULA THRU P440-GRAVA-AULA-FIM
030800           ELSE
030900               IF WS-QUALQ-IDX > 0 THEN
031000                   MOVE WS-QUALQ-IDX    TO WS-I
031100                   PERFORM P440-GRAVA-AULA THRU
031200                           P440-GRAVA-AULA-FIM
031300               ELSE
031400                   PERFORM P450-LOGA-CONFLITO THRU
031500                           P450-LOGA-CONFLITO-FIM
031600               END-IF
031700           END-IF.
031800       P410-COLOCA-HORA-FIM.
031900
032000       P420-AVALIA-SLOT.
032100           MOVE SLOT-DIA (WS-I)         TO WS-DIA.
032200           MOVE SLOT-PERIODO (WS-I)     TO WS-PER.
032300           MOVE 'N'                     TO WS-DISPONIVEL-SLOT.
032400           IF PRO-INDISP-DIA (WS-PROF-IDX WS-DIA) = 'N'
032500              AND PRO-OCUPADO (WS-PROF-IDX WS-I) = 'N'
032600              AND CLA-OCUPADO (WS-CLA-IDX WS-I) = 'N'
032700              AND SLOT-RESERVADO (WS-I) = 'N' THEN
032800               MOVE 'Y'                 TO WS-DISPONIVEL-SLOT
032900           END-IF.
033000           IF WS-DISPONIVEL-SLOT-SIM THEN
033100               PERFORM P430-CALCULA-SCORE THRU
033200                       P430-CALCULA-SCORE-FIM
033300      *        SO CONCORRE A MELHOR VAGA QUEM TEM PONTUACAO POSITIVA -
033400      *        SLOT COM SCORE ZERO OU NEGATIVO CONTA COMO CONFLITO
033500      *        (REGRAS DE NEGOCIO, UNIDADE 3), NUNCA E ESCOLHIDO.
033600               IF WS-SCORE-CAND > 0
033700                  AND WS-SCORE-CAND > WS-QUALQ-VALOR THEN
033800                   MOVE WS-I             TO WS-QUALQ-IDX
033900                   MOVE WS-SCORE-CAND    TO WS-QUALQ-VALOR
034000               END-IF
034100               IF WS-SCORE-CAND > 0
034200                  AND NOT WS-DIA-USADO-WKL-SIM (WS-DIA)
034300                  AND WS-SCORE-CAND > WS-NOVO-DIA-VALOR THEN
034400                   MOVE WS-I             TO WS-NOVO-DIA-IDX
034500                   MOVE WS-SCORE-CAND    TO WS-NOVO-DIA-VALOR
034600               END-IF
034700           END-IF.
034800       P420-AVALIA-SLOT-FIM.
034900
035000      *    PONTUACAO "SOFT" DO SLOT CANDIDATO (REGRAS DE NEGOCIO,
035100      *    UNIDADE 3) - MATERIA DIFICIL, CARGA DIARIA DA CLASSE E
035200      *    PENALIDADE DE BURACOS NA GRADE DO PROFESSOR.
035300       P430-CALCULA-SCORE.
035400           MOVE 100.00                  TO WS-SCORE-CAND.
035500           IF CAR-EH-DIFICIL (WS-WK-IDX) THEN
035600               EVALUATE WS-PER
035700                   WHEN 2 THRU 4
035800                       ADD 30 TO WS-SCORE-CAND
035900                   WHEN 1
036000                       SUBTRACT 15 FROM WS-SCORE-CAND
036100                   WHEN 6 THRU 7
036200                       SUBTRACT 25 FROM WS-SCORE-CAND
036300                   WHEN OTHER
036400                       CONTINUE
036500               END-EVALUATE
036600           ELSE
036700               EVALUATE WS-PER
036800                   WHEN 5 THRU 7
036900                       ADD 10 TO WS-SCORE-CAND
037000                   WHEN 1
037100                       SUBTRACT 5 FROM WS-SCORE-CAND
037200                   WHEN OTHER
037300                       CONTINUE
037400               END-EVALUATE
037500           END-IF.
037600           IF WS-PER = 1 THEN
037700               SUBTRACT 10 FROM WS-SCORE-CAND
037800           END-IF.
037900           IF WS-PER = 7 THEN
038000               SUBTRACT 20 FROM WS-SCORE-CAND
038100           END-IF.
038200           COMPUTE WS-SCORE-CAND = WS-SCORE-CAND -
038300                   (3 * CLA-CARGA-DIA (WS-CLA-IDX WS-DIA)).
038400           PERFORM P435-CALCULA-GAP    THRU P435-CALCULA-GAP-FIM.
038500           SUBTRACT WS-GAP-PENAL FROM WS-SCORE-CAND.
038600           IF WS-EXIST-COUNT = 0 THEN
038700               ADD 5 TO WS-SCORE-CAND
038800           END-IF.
038900       P430-CALCULA-SCORE-FIM.
039000
039100      *    INSERE O PERIODO CANDIDATO NA LISTA DE PERIODOS JA
039200      *    OCUPADOS DO PROFESSOR NAQUELE DIA E SOMA OS BURACOS
039300      *    ENTRE PERIODOS CONSECUTIVOS.
039400       P435-CALCULA-GAP.
039500           MOVE 0                       TO WS-QTD-PER WS-EXIST-COUNT.
039600           PERFORM P436-MONTA-LISTA     THRU P436-MONTA-LISTA-FIM
039700                   VARYING WS-P FROM 1 BY 1 UNTIL WS-P > 7.
039800           MOVE 0                       TO WS-GAP-PENAL.
039900           PERFORM P437-SOMA-GAP        THRU P437-SOMA-GAP-FIM
040000                   VARYING WS-J FROM 2 BY 1 UNTIL WS-J > WS-QTD-PER.
040100           COMPUTE WS-GAP-PENAL = WS-GAP-PENAL * 5.
040200       P435-CALCULA-GAP-FIM.
040300
040400       P436-MONTA-LISTA.
040500           IF PRO-OCUPADO (WS-PROF-IDX
040600               ((WS-DIA - 1) * 7 + WS-P)) = 'Y' THEN
040700               ADD 1 TO WS-QTD-PER
040800               ADD 1 TO WS-EXIST-COUNT
040900               MOVE WS-P                TO WS-LISTA-PER (WS-QTD-PER)
041000           ELSE
041100               IF WS-P = WS-PER THEN
041200                   ADD 1 TO WS-QTD-PER
041300                   MOVE WS-P            TO WS-LISTA-PER (WS-QTD-PER)
041400               END-IF
041500           END-IF.
041600       P436-MONTA-LISTA-FIM.
041700
041800       P437-SOMA-GAP.
041900           ADD WS-LISTA-PER (WS-J) TO WS-GAP-PENAL.
042000           SUBTRACT WS-LISTA-PER (WS-J - 1) FROM WS-GAP-PENAL.
042100           SUBTRACT 1 FROM WS-GAP-PENAL.
042200       P437-SOMA-GAP-FIM.
042300
042400      *    GRAVA A AULA NO SLOT WS-I, ESCOLHENDO A SALA-BASE DO
042500      *    PROFESSOR SE LIVRE, SENAO A PRIMEIRA SALA LIVRE DA
042600      *    TABELA, SENAO SEM SALA.
042700       P440-GRAVA-AULA.
042800           PERFORM P445-ACHA-SALA       THRU P445-ACHA-SALA-FIM.
042900           ADD 1 TO CAB-QTD-AULAS.
043000           MOVE CAR-MATERIA (WS-WK-IDX)  TO
043100                   AUL-MATERIA (CAB-QTD-AULAS).
043200           MOVE CAR-PROFESSOR (WS-WK-IDX) TO
043300                   AUL-PROFESSOR (CAB-QTD-AULAS).
043400           MOVE CAR-CLASSE (WS-WK-IDX)    TO
043500                   AUL-CLASSE-GRUPO (CAB-QTD-AULAS).
043600           MOVE SLOT-DIA (WS-I)           TO
043700                   AUL-DIA (CAB-QTD-AULAS).
043800           MOVE SLOT-PERIODO (WS-I)       TO
043900                   AUL-PERIODO (CAB-QTD-AULAS).
044000           MOVE 'N'                       TO
044100                   AUL-EGE-FLAG (CAB-QTD-AULAS).
044200           MOVE 'Y' TO PRO-OCUPADO (WS-PROF-IDX WS-I).
044300           MOVE 'Y' TO CLA-OCUPADO (WS-CLA-IDX WS-I).
044400           ADD 1 TO CLA-CARGA-DIA (WS-CLA-IDX SLOT-DIA (WS-I)).
044500           SET WS-DIA-USADO-WKL-SIM (SLOT-DIA (WS-I)).
044600           IF WS-TEVE-SALA-SIM THEN
044700               MOVE SAL-NUMERO (WS-SALA-IDX) TO
044800                       AUL-SALA (CAB-QTD-AULAS)
044900               MOVE 'Y' TO SAL-OCUPADO (WS-SALA-IDX WS-I)
045000           ELSE
045100               MOVE SPACES               TO AUL-SALA (CAB-QTD-AULAS)
045200           END-IF.
045300           ADD 1 TO EST-TOTAL-ALOCADO.
045400       P440-GRAVA-AULA-FIM.
045500
045600       P445-ACHA-SALA.
045700           MOVE 'N'                     TO WS-TEVE-SALA.
045800           MOVE 0                       TO WS-SALA-IDX.
045900           PERFORM P446-TENTA-SALA-BASE THRU
046000                   P446-TENTA-SALA-BASE-FIM
046100                   VARYING WS-J FROM 1 BY 1
046200                   UNTIL WS-J > CAB-QTD-SALAS
046300                   OR WS-TEVE-SALA-SIM.
046400           IF NOT WS-TEVE-SALA-SIM THEN
046500               PERFORM P447-TENTA-1A-LIVRE THRU
046600                       P447-TENTA-1A-LIVRE-FIM
046700                       VARYING WS-J FROM 1 BY 1
046800                       UNTIL WS-J > CAB-QTD-SALAS
046900                       OR WS-TEVE-SALA-SIM
047000           END-IF.
047100       P445-ACHA-SALA-FIM.
047200
047300       P446-TENTA-SALA-BASE.
047400           IF SAL-NUMERO (WS-J) = PRO-SALA-BASE (WS-PROF-IDX)
047500              AND SAL-OCUPADO (WS-J WS-I) = 'N' THEN
047600               MOVE 'Y'                 TO WS-TEVE-SALA
047700               MOVE WS-J                TO WS-SALA-IDX
047800           END-IF.
047900       P446-TENTA-SALA-BASE-FIM.
048000
048100       P447-TENTA-1A-LIVRE.
048200           IF SAL-OCUPADO (WS-J WS-I) = 'N' THEN
048300               MOVE 'Y'                 TO WS-TEVE-SALA
048400               MOVE WS-J                TO WS-SALA-IDX
048500           END-IF.
048600       P447-TENTA-1A-LIVRE-FIM.
048700
048800       P450-LOGA-CONFLITO.
048900           ADD 1 TO CAB-QTD-CONFLITOS.
049000           MOVE CAR-MATERIA (WS-WK-IDX)  TO
049100                   CNF-MATERIA (CAB-QTD-CONFLITOS).
049200           MOVE CAR-CLASSE (WS-WK-IDX)   TO
049300                   CNF-CLASSE (CAB-QTD-CONFLITOS).
049400           MOVE 'SEM SLOT DISPONIVEL NA SEMANA'  TO
049500                   CNF-MOTIVO (CAB-QTD-CONFLITOS).
049600           ADD 1 TO EST-TOTAL-FALHOU.
049700       P450-LOGA-CONFLITO-FIM.
049800
049900       P900-FINALIZA.
050000           GOBACK.
050100       P900-FINALIZA-FIM.
050200
050300       END PROGRAM HORFAS02.
