000100      ******************************************************************
000200      * Author:       E.PINHEIRO.
000300      * Installation: COLEGIO SANTA RITA - NUCLEO DE PROCESSAMENTO.
000400      * Date-Written: 14/05/1994.
000500      * Date-Compiled:
000600      * Security:     USO INTERNO - SECRETARIA ESCOLAR.
000700      ******************************************************************
000800      * Purpose:   PROGRAMA PRINCIPAL DO LOTE GERADOR DE HORARIO
000900      *            SEMANAL.  ORQUESTRA AS QUATRO FASES (CARGA DE
001000      *            DADOS, ALOCACAO EGE, ALOCACAO OBRIGATORIA E
001100      *            OTIMIZACAO POR RECOZIMENTO SIMULADO), GRAVA O
001200      *            ARQUIVO DE HORARIO FINAL E IMPRIME O RELATORIO
001300      *            SUMARIO.
001400      * Tectonics: cobc
001500      ******************************************************************
001600      * HISTORICO DE ALTERACOES
001700      *-----------------------------------------------------------------
001800      * DATA       PROGR  REQ      DESCRICAO
001900      *-----------------------------------------------------------------
002000      * 14/05/1994 EP     REQ-0801 VERSAO ORIGINAL - SUBSTITUI O MENU
002100      *                            INTERATIVO SISESCOL POR UM DRIVER
002200      *                            DE LOTE DE 4 FASES.
002300      * 03/09/1994 EP     REQ-0803 AJUSTE NA ORDEM DE CHAMADA DAS
002400      *                            FASES (CARGA ANTES DE TUDO).
002500      * 30/05/1995 RCM    REQ-0804 INCLUSAO DO RELATORIO SUMARIO COM
002600      *                            QUEBRA POR DIA DA SEMANA E TOP-5
002700      *                            PROFESSORES POR VAGO (GAP).
002800      * 17/01/1996 RCM    REQ-0812 CORRECAO NA CONTAGEM DE VAGOS DE
002900      *                            CLASSE - GRUPOS DE EGE NAO ENTRAM.
003000      * 06/06/1997 JCS    REQ-0807 FASE 3 (RECOZIMENTO SIMULADO)
003100      *                            INCORPORADA AO FLUXO.
003200      * 12/08/1998 JCS    REQ-0288 RELATORIO PASSOU A TRAZER O
003300      *                            DETALHAMENTO DOS 5 COMPONENTES DA
003400      *                            METRICA DE QUALIDADE.
003500      * 21/11/1998 RCM    REQ-0309 REVISAO GERAL PARA O ANO 2000 -
003600      *                            CAMPOS DE DATA DESTE LOTE SAO
003700      *                            APENAS NUMEROS DE DIA/PERIODO, SEM
003800      *                            IMPACTO DE VIRADA DE SECULO.
003900      * 04/03/1999 RCM    REQ-0309 CONFIRMADO TESTE Y2K - SEM AJUSTES.
004000      * 15/09/2001 LMS    REQ-0855 INCLUSAO DO TOTAL DE AULAS
004100      *                            OBRIGATORIAS NO CABECALHO DO
004200      *                            SUMARIO.
004300      * 02/04/2004 LMS    REQ-0901 PASSOU A GRAVAR O ARQUIVO HORARIO
004400      *                            SOMENTE APOS A FASE 3, NUNCA ANTES.
004500      ******************************************************************
004600       IDENTIFICATION DIVISION.
004700       PROGRAM-ID.    HORGER00.
004800       AUTHOR.        E.PINHEIRO.
004900       INSTALLATION.  COLEGIO SANTA RITA - NPD.
005000       DATE-WRITTEN.  14/05/1994.
005100       DATE-COMPILED.
005200       SECURITY.      USO INTERNO - SECRETARIA ESCOLAR.
005300
005400       ENVIRONMENT DIVISION.
005500       CONFIGURATION SECTION.
005600       SPECIAL-NAMES.
005700           C01                       IS TOP-OF-FORM
005800           CLASS DIA-SEMANA-VALIDO   IS '1' THRU '5'
005900           SWITCH UPSI-0             IS SW-TRACE-ATIVO
006000                                     ON STATUS IS SW-TRACE-LIGADO
006100                                     OFF STATUS IS SW-TRACE-DESLIGADO.
006200
006300       INPUT-OUTPUT SECTION.
006400       FILE-CONTROL.
006500           SELECT HORARIO
006600           ASSIGN TO "HORARIO"
006700           ORGANIZATION IS SEQUENTIAL
006800           ACCESS MODE IS SEQUENTIAL
006900           FILE STATUS IS WS-FS-HOR.
007000
007100           SELECT SUMARIO
007200           ASSIGN TO "SUMARIO"
007300           ORGANIZATION IS LINE SEQUENTIAL
007400           ACCESS MODE IS SEQUENTIAL
007500           FILE STATUS IS WS-FS-SUM.
007600
007700       DATA DIVISION.
007800       FILE SECTION.
007900       FD  HORARIO.
008000           COPY CFPK0005.
008100
008200       FD  SUMARIO.
008300           COPY CFPK0006.
008400
008500       WORKING-STORAGE SECTION.
008600
008700      *    AREA COMUM DAS TABELAS DE TRABALHO - ESTA E A UNICA
008800      *    OCORRENCIA REAL; OS MODULOS DE FASE SO A RECEBEM POR
008900      *    REFERENCIA (LINKAGE) NO CALL.
009000           COPY CFPK0007.
009100
009200           COPY CFPK0008.
009300
009400       77  WS-FS-HOR                   PIC 99.
009500           88 WS-FS-HOR-OK             VALUE 0.
009600
009700       77  WS-FS-SUM                   PIC 99.
009800           88 WS-FS-SUM-OK             VALUE 0.
009900
010000       01  WS-CONTADORES.
010100           05 WS-I                     PIC 9(04) COMP.
010200           05 WS-J                     PIC 9(04) COMP.
010300           05 WS-DIA                   PIC 9(01) COMP.
010400           05 WS-SLOT                  PIC 9(02) COMP.
010500           05 WS-PRIMEIRO-PER          PIC 9(02) COMP.
010600           05 WS-ULTIMO-PER            PIC 9(02) COMP.
010700           05 WS-QTD-PER-DIA           PIC 9(02) COMP.
010800           05 WS-GAPS-DIA              PIC 9(04) COMP.
010900           05 WS-QTD-CONFLITOS-IMPR    PIC 9(02) COMP.
011000           05 FILLER                   PIC X(08).
011100
011200      *    VAGOS (GAPS) POR PROFESSOR, CALCULADOS EM P600 E USADOS
011300      *    PARA O TOP-5 DO RELATORIO SUMARIO (P760).
011400       01  WS-PROF-GAPS OCCURS 80 TIMES
011500                                       PIC 9(04) COMP.
011600
011700       01  WS-TOP5-NOME OCCURS 5 TIMES PIC X(30) VALUE SPACES.
011800       01  WS-TOP5-GAPS OCCURS 5 TIMES PIC 9(04) COMP.
011900       01  FILLER REDEFINES WS-TOP5-NOME.
012000           05 WS-TOP5-NOME-1           PIC X(30).
012100           05 WS-TOP5-NOME-2           PIC X(30).
012200           05 WS-TOP5-NOME-3           PIC X(30).
012300           05 WS-TOP5-NOME-4           PIC X(30).
012400           05 WS-TOP5-NOME-5           PIC X(30).
012500
012600       01  WS-MELHOR-IDX               PIC 9(02) COMP.
012700       01  WS-MELHOR-VALOR             PIC 9(04) COMP.
012800       01  WS-JA-USADO OCCURS 80 TIMES PIC X(01) VALUE 'N'.
012900           88 WS-JA-USADO-SIM          VALUE 'Y'.
013000
013100       PROCEDURE DIVISION.
013200
013300       MAIN-PROCEDURE.
013400           PERFORM P100-INICIO     THRU P100-INICIO-FIM.
013500           PERFORM P200-PROCESSA   THRU P200-PROCESSA-FIM.
013600           PERFORM P900-FINALIZA   THRU P900-FINALIZA-FIM.
013700       MAIN-PROCEDURE-FIM.
013800
013900       P100-INICIO.
014000           DISPLAY WRK-MSG-INICIO
014100           END-DISPLAY.
014200           INITIALISE LK-COM-AREA
014300               REPLACING NUMERIC       BY ZEROES
014400                         ALPHANUMERIC  BY SPACES.
014500           INITIALISE WS-CONTADORES WS-PROF-GAPS WS-TOP5-GAPS
014600               REPLACING NUMERIC       BY ZEROES.
014700           MOVE SPACES                 TO WS-TOP5-NOME (1)
014800                                          WS-TOP5-NOME (2)
014900                                          WS-TOP5-NOME (3)
015000                                          WS-TOP5-NOME (4)
015100                                          WS-TOP5-NOME (5).
015200           SET SW-TRACE-DESLIGADO      TO TRUE.
015300       P100-INICIO-FIM.
015400
015500       P200-PROCESSA.
015600      *    FASE 0 - CARGA DE DADOS E FORMACAO DOS GRUPOS DE EGE.
015700           CALL 'HORCAR01' USING LK-COM-AREA.
015800      *    FASE 1 - ALOCACAO DAS PRATICAS DE EGE NOS SLOTS RESERVADOS.
015900           CALL 'HORFAS01' USING LK-COM-AREA.
016000      *    FASE 2 - ALOCACAO DAS MATERIAS OBRIGATORIAS.
016100           CALL 'HORFAS02' USING LK-COM-AREA.
016200      *    FASE 3 - OTIMIZACAO POR RECOZIMENTO SIMULADO.
016300           CALL 'HORFAS03' USING LK-COM-AREA.
016400
016500           PERFORM P500-GRAVA-HORARIO          THRU
016600                   P500-GRAVA-HORARIO-FIM.
016700           PERFORM P600-CALCULA-ESTATISTICAS   THRU
016800                   P600-CALCULA-ESTATISTICAS-FIM.
016900           PERFORM P700-IMPRIME-SUMARIO         THRU
017000                   P700-IMPRIME-SUMARIO-FIM.
017100       P200-PROCESSA-FIM.
017200
017300       P500-GRAVA-HORARIO.
017400           OPEN OUTPUT HORARIO.
017500           IF NOT WS-FS-HOR-OK THEN
017600               PERFORM P810-ERRO-ARQ  THRU P810-ERRO-ARQ-FIM
017700           END-IF.
017800           PERFORM P510-GRAVA-AULA  THRU P510-GRAVA-AULA-FIM
017900                   VARYING WS-I FROM 1 BY 1
018000                   UNTIL WS-I > CAB-QTD-AULAS.
018100           CLOSE HORARIO.
018200       P500-GRAVA-HORARIO-FIM.
018300
018400       P510-GRAVA-AULA.
018500           MOVE AUL-MATERIA (WS-I)      TO AUL-MATERIA OF REG-AULA.
018600           MOVE AUL-PROFESSOR (WS-I)    TO AUL-PROFESSOR OF REG-AULA.
018700           MOVE AUL-CLASSE-GRUPO (WS-I) TO
018800                                       AUL-CLASSE-GRUPO OF REG-AULA.
018900           MOVE AUL-SALA (WS-I)         TO AUL-SALA OF REG-AULA.
019000           MOVE AUL-DIA (WS-I)          TO AUL-DIA OF REG-AULA.
019100           MOVE AUL-PERIODO (WS-I)      TO AUL-PERIODO OF REG-AULA.
019200           MOVE AUL-EGE-FLAG (WS-I)     TO AUL-EGE-FLAG OF REG-AULA.
019300           WRITE REG-AULA.
019400       P510-GRAVA-AULA-FIM.
019500
019600       P600-CALCULA-ESTATISTICAS.
019700           MOVE CAB-QTD-AULAS          TO EST-TOTAL-AULAS.
019800           PERFORM P610-CONTA-TIPOS  THRU P610-CONTA-TIPOS-FIM
019900                   VARYING WS-I FROM 1 BY 1
020000                   UNTIL WS-I > CAB-QTD-AULAS.
020100           SUBTRACT EST-TOTAL-EGE FROM EST-TOTAL-AULAS
020200                   GIVING EST-TOTAL-OBRIGAT.
020300           PERFORM P630-GAPS-PROFESSOR  THRU P630-GAPS-PROFESSOR-FIM
020400                   VARYING WS-I FROM 1 BY 1
020500                   UNTIL WS-I > CAB-QTD-PROFESSORES.
020600           PERFORM P650-GAPS-CLASSE     THRU P650-GAPS-CLASSE-FIM
020700                   VARYING WS-I FROM 1 BY 1
020800                   UNTIL WS-I > CAB-QTD-CLASSES.
020900           PERFORM P670-TOP5-PROFESSOR  THRU P670-TOP5-PROFESSOR-FIM.
021000       P600-CALCULA-ESTATISTICAS-FIM.
021100
021200       P610-CONTA-TIPOS.
021300           IF AUL-EH-EGE (WS-I) THEN
021400               ADD 1 TO EST-TOTAL-EGE
021500           END-IF.
021600           MOVE AUL-DIA (WS-I)          TO WS-DIA.
021700           ADD 1 TO EST-AULAS-DIA (WS-DIA).
021800       P610-CONTA-TIPOS-FIM.
021900
022000      *    VAGOS DO PROFESSOR WS-I, SOMADOS SOBRE OS 5 DIAS DA
022100      *    SEMANA.  PARA CADA DIA: VAGOS = (ULTIMO - PRIMEIRO + 1)
022200      *    - QTD-PERIODOS-OCUPADOS, SE HOUVER 2 OU MAIS AULAS.
022300       P630-GAPS-PROFESSOR.
022400           MOVE 0                      TO WS-GAPS-DIA.
022500           PERFORM P635-GAPS-PROF-DIA  THRU P635-GAPS-PROF-DIA-FIM
022600                   VARYING WS-DIA FROM 1 BY 1 UNTIL WS-DIA > 5.
022700           MOVE WS-GAPS-DIA            TO WS-PROF-GAPS (WS-I).
022800           ADD WS-GAPS-DIA             TO EST-GAPS-PROF-TOTAL.
022900       P630-GAPS-PROFESSOR-FIM.
023000
023100       P635-GAPS-PROF-DIA.
023200           MOVE 0                      TO WS-PRIMEIRO-PER
023300                                          WS-ULTIMO-PER
023400                                          WS-QTD-PER-DIA.
023500           PERFORM P636-VARRE-PERIODO  THRU P636-VARRE-PERIODO-FIM
023600                   VARYING WS-J FROM 1 BY 1 UNTIL WS-J > 7.
023700           IF WS-QTD-PER-DIA > 1 THEN
023800               COMPUTE WS-GAPS-DIA = WS-GAPS-DIA +
023900                   (WS-ULTIMO-PER - WS-PRIMEIRO-PER + 1) -
024000                   WS-QTD-PER-DIA
024100           END-IF.
024200       P635-GAPS-PROF-DIA-FIM.
024300
024400       P636-VARRE-PERIODO.
024500           COMPUTE WS-SLOT = (WS-DIA - 1) * 7 + WS-J.
024600           IF PRO-OCUPADO (WS-I WS-SLOT) = 'Y' THEN
024700               ADD 1 TO WS-QTD-PER-DIA
024800               IF WS-PRIMEIRO-PER = 0 THEN
024900                   MOVE WS-J TO WS-PRIMEIRO-PER
025000               END-IF
025100               MOVE WS-J TO WS-ULTIMO-PER
025200           END-IF.
025300       P636-VARRE-PERIODO-FIM.
025400
025500       P650-GAPS-CLASSE.
025600           MOVE 0                      TO WS-GAPS-DIA.
025700           PERFORM P655-GAPS-CLAS-DIA  THRU P655-GAPS-CLAS-DIA-FIM
025800                   VARYING WS-DIA FROM 1 BY 1 UNTIL WS-DIA > 5.
025900           ADD WS-GAPS-DIA             TO EST-GAPS-CLASSE-TOT.
026000       P650-GAPS-CLASSE-FIM.
026100
026200       P655-GAPS-CLAS-DIA.
026300           MOVE 0                      TO WS-PRIMEIRO-PER
026400                                          WS-ULTIMO-PER
026500                                          WS-QTD-PER-DIA.
026600           PERFORM P656-VARRE-PER-CLA  THRU P656-VARRE-PER-CLA-FIM
026700                   VARYING WS-J FROM 1 BY 1 UNTIL WS-J > 7.
026800           IF WS-QTD-PER-DIA > 1 THEN
026900               COMPUTE WS-GAPS-DIA = WS-GAPS-DIA +
027000                   (WS-ULTIMO-PER - WS-PRIMEIRO-PER + 1) -
027100                   WS-QTD-PER-DIA
027200           END-IF.
027300       P655-GAPS-CLAS-DIA-FIM.
027400
027500       P656-VARRE-PER-CLA.
027600           COMPUTE WS-SLOT = (WS-DIA - 1) * 7 + WS-J.
027700           IF CLA-OCUPADO (WS-I WS-SLOT) = 'Y' THEN
027800               ADD 1 TO WS-QTD-PER-DIA
027900               IF WS-PRIMEIRO-PER = 0 THEN
028000                   MOVE WS-J TO WS-PRIMEIRO-PER
028100               END-IF
028200               MOVE WS-J TO WS-ULTIMO-PER
028300           END-IF.
028400       P656-VARRE-PER-CLA-FIM.
028500
028600      *    SELECAO DOS 5 PROFESSORES COM MAIS VAGOS, ORDEM
028700      *    DESCENDENTE - TABELA PEQUENA, SELECAO DIRETA (NAO VALE A
028800      *    PENA UM SORT DE ARQUIVO PARA 80 ENTRADAS).
028900       P670-TOP5-PROFESSOR.
029000           PERFORM P675-ACHA-MAIOR  THRU P675-ACHA-MAIOR-FIM
029100                   VARYING WS-J FROM 1 BY 1 UNTIL WS-J > 5.
029200       P670-TOP5-PROFESSOR-FIM.
029300
029400       P675-ACHA-MAIOR.
029500           MOVE 0                      TO WS-MELHOR-IDX
029600                                          WS-MELHOR-VALOR.
029700           PERFORM P676-COMPARA  THRU P676-COMPARA-FIM
029800                   VARYING WS-I FROM 1 BY 1
029900                   UNTIL WS-I > CAB-QTD-PROFESSORES.
030000           IF WS-MELHOR-IDX > 0 THEN
030100               MOVE PRO-NOME (WS-MELHOR-IDX)  TO WS-TOP5-NOME (WS-J)
030200               MOVE WS-MELHOR-VALOR            TO WS-TOP5-GAPS (WS-J)
030300               MOVE 'Y'              TO WS-JA-USADO (WS-MELHOR-IDX)
030400           END-IF.
030500       P675-ACHA-MAIOR-FIM.
030600
030700       P676-COMPARA.
030800           IF NOT WS-JA-USADO-SIM (WS-I)
030900              AND WS-PROF-GAPS (WS-I) > WS-MELHOR-VALOR THEN
031000               MOVE WS-I                TO WS-MELHOR-IDX
031100               MOVE WS-PROF-GAPS (WS-I) TO WS-MELHOR-VALOR
031200           END-IF.
031300       P676-COMPARA-FIM.
031400
031500       P700-IMPRIME-SUMARIO.
031600           OPEN OUTPUT SUMARIO.
031700           IF NOT WS-FS-SUM-OK THEN
031800               PERFORM P810-ERRO-ARQ  THRU P810-ERRO-ARQ-FIM
031900           END-IF.
032000           PERFORM P710-CABECALHO       THRU P710-CABECALHO-FIM.
032100           PERFORM P720-CONTAGEM-AULAS  THRU P720-CONTAGEM-AULAS-FIM.
032200           PERFORM P730-ESTAT-FASE2     THRU P730-ESTAT-FASE2-FIM.
032300           PERFORM P740-ESTAT-FASE3     THRU P740-ESTAT-FASE3-FIM.
032400           PERFORM P750-GAPS-TOTAIS     THRU P750-GAPS-TOTAIS-FIM.
032500           PERFORM P760-CARGA-POR-DIA   THRU P760-CARGA-POR-DIA-FIM
032600                   VARYING WS-DIA FROM 1 BY 1 UNTIL WS-DIA > 5.
032700           PERFORM P770-TOP5-IMPRIME    THRU P770-TOP5-IMPRIME-FIM
032800                   VARYING WS-J FROM 1 BY 1 UNTIL WS-J > 5.
032900           CLOSE SUMARIO.
033000       P700-IMPRIME-SUMARIO-FIM.
033100
033200       P710-CABECALHO.
033300           MOVE SPACES                    TO LINHA-SUMARIO.
033400           MOVE 'RELATORIO SUMARIO - GERACAO DE HORARIO SEMANAL'
033500                                           TO LSM-TITULO.
033600           WRITE LINHA-SUMARIO AFTER ADVANCING TOP-OF-FORM.
033700           MOVE SPACES                    TO LINHA-SUMARIO.
033800           WRITE LINHA-SUMARIO AFTER ADVANCING 1 LINE.
033900       P710-CABECALHO-FIM.
034000
034100       P720-CONTAGEM-AULAS.
034200           MOVE SPACES                    TO LINHA-SUMARIO.
034300           MOVE 'TOTAL DE AULAS'           TO LSM-ROTULO.
034400           MOVE EST-TOTAL-AULAS            TO LSM-VALOR-1.
034500           MOVE '/EGE'                     TO LSM-SEPARADOR-1.
034600           MOVE EST-TOTAL-EGE               TO LSM-VALOR-2.
034700           MOVE '/OBR'                      TO LSM-SEPARADOR-2.
034800           MOVE EST-TOTAL-OBRIGAT          TO LSM-VALOR-3.
034900           WRITE LINHA-SUMARIO AFTER ADVANCING 1 LINE.
035000       P720-CONTAGEM-AULAS-FIM.
035100
035200       P730-ESTAT-FASE2.
035300           MOVE SPACES                    TO LINHA-SUMARIO.
035400           MOVE 'FASE 2 - NECESSARIO/ALOCADO/FALHOU'
035500                                           TO LSM-ROTULO.
035600           MOVE EST-TOTAL-NECESSARIO       TO LSM-VALOR-1.
035700           MOVE '/'                        TO LSM-SEPARADOR-1.
035800           MOVE EST-TOTAL-ALOCADO          TO LSM-VALOR-2.
035900           MOVE '/'                        TO LSM-SEPARADOR-2.
036000           MOVE EST-TOTAL-FALHOU           TO LSM-VALOR-3.
036100           WRITE LINHA-SUMARIO AFTER ADVANCING 1 LINE.
036200
036300           MOVE SPACES                    TO LINHA-SUMARIO.
036400           MOVE 'TAXA DE SUCESSO FASE 2 (%)'
036500                                           TO LSM-ROTULO.
036600           MOVE EST-TAXA-SUCESSO           TO LSM-VALOR-1.
036700           WRITE LINHA-SUMARIO AFTER ADVANCING 1 LINE.
036800
036900           MOVE 5                          TO WS-QTD-CONFLITOS-IMPR.
037000           IF CAB-QTD-CONFLITOS < 5 THEN
037100               MOVE CAB-QTD-CONFLITOS       TO WS-QTD-CONFLITOS-IMPR
037200           END-IF.
037300           PERFORM P735-IMPRIME-CONFLITO  THRU
037400                   P735-IMPRIME-CONFLITO-FIM
037500                   VARYING WS-I FROM 1 BY 1
037600                   UNTIL WS-I > WS-QTD-CONFLITOS-IMPR.
037700       P730-ESTAT-FASE2-FIM.
037800
037900       P735-IMPRIME-CONFLITO.
038000           MOVE SPACES                    TO LINHA-SUMARIO.
038100           MOVE CNF-MATERIA (WS-I)         TO LSM-CONFLITO-MATERIA.
038200           MOVE CNF-CLASSE (WS-I)          TO LSM-CONFLITO-CLASSE.
038300           MOVE CNF-MOTIVO (WS-I)          TO LSM-CONFLITO-MOTIVO.
038400           WRITE LINHA-SUMARIO AFTER ADVANCING 1 LINE.
038500       P735-IMPRIME-CONFLITO-FIM.
038600
038700       P740-ESTAT-FASE3.
038800           MOVE SPACES                    TO LINHA-SUMARIO.
038900           MOVE 'FASE 3 - METRICA INICIAL/FINAL'
039000                                           TO LSM-ROTULO.
039100           MOVE EST-METRICA-INICIAL        TO LSM-VALOR-1.
039200           MOVE EST-METRICA-FINAL          TO LSM-VALOR-2.
039300           WRITE LINHA-SUMARIO AFTER ADVANCING 1 LINE.
039400
039500           MOVE SPACES                    TO LINHA-SUMARIO.
039600           MOVE 'MELHORIA (%) / ITERACOES / MELHORIAS'
039700                                           TO LSM-ROTULO.
039800           MOVE EST-MELHORIA-PCT           TO LSM-VALOR-1.
039900           MOVE EST-ITERACOES              TO LSM-VALOR-2.
040000           MOVE EST-MELHORIAS              TO LSM-VALOR-3.
040100           WRITE LINHA-SUMARIO AFTER ADVANCING 1 LINE.
040200
040300           MOVE SPACES                    TO LINHA-SUMARIO.
040400           MOVE 'PIORES ACEITAS (RECOZIMENTO)'
040500                                           TO LSM-ROTULO.
040600           MOVE EST-ACEITAS-PIOR           TO LSM-VALOR-1.
040700           WRITE LINHA-SUMARIO AFTER ADVANCING 1 LINE.
040800
040900           MOVE SPACES                    TO LINHA-SUMARIO.
041000           MOVE 'COMPONENTE GAPS PROF/CLASSE (METRICA)'
041100                                           TO LSM-ROTULO.
041200           MOVE EST-COMP-GAPS-PROF         TO LSM-VALOR-1.
041300           MOVE EST-COMP-GAPS-CLASSE       TO LSM-VALOR-2.
041400           WRITE LINHA-SUMARIO AFTER ADVANCING 1 LINE.
041500
041600           MOVE SPACES                    TO LINHA-SUMARIO.
041700           MOVE 'COMPONENTE DIFICIL-FORA/DESVIO/ESPALHA'
041800                                           TO LSM-ROTULO.
041900           MOVE EST-COMP-DIFICIL-FOR       TO LSM-VALOR-1.
042000           MOVE EST-COMP-DESVIO            TO LSM-VALOR-2.
042100           MOVE EST-COMP-ESPALHA           TO LSM-VALOR-3.
042200           WRITE LINHA-SUMARIO AFTER ADVANCING 1 LINE.
042300       P740-ESTAT-FASE3-FIM.
042400
042500       P750-GAPS-TOTAIS.
042600           MOVE SPACES                    TO LINHA-SUMARIO.
042700           MOVE 'TOTAL DE VAGOS PROFESSOR/CLASSE'
042800                                           TO LSM-ROTULO.
042900           MOVE EST-GAPS-PROF-TOTAL        TO LSM-VALOR-1.
043000           MOVE EST-GAPS-CLASSE-TOT        TO LSM-VALOR-2.
043100           WRITE LINHA-SUMARIO AFTER ADVANCING 1 LINE.
043200       P750-GAPS-TOTAIS-FIM.
043300
043400       P760-CARGA-POR-DIA.
043500           MOVE SPACES                    TO LINHA-SUMARIO.
043600           MOVE WRK-NOME-DIA (WS-DIA)      TO LSM-DIA-NOME.
043700           MOVE EST-AULAS-DIA (WS-DIA)     TO LSM-DIA-QTD.
043800           MOVE 'AULAS NO DIA'             TO LSM-DIA-ROTULO.
043900           WRITE LINHA-SUMARIO AFTER ADVANCING 1 LINE.
044000       P760-CARGA-POR-DIA-FIM.
044100
044200       P770-TOP5-IMPRIME.
044300           IF WS-TOP5-NOME (WS-J) NOT = SPACES THEN
044400               MOVE SPACES                 TO LINHA-SUMARIO.
044500               MOVE WS-TOP5-NOME (WS-J)     TO LSM-PROFESSOR.
044600               MOVE WS-TOP5-GAPS (WS-J)     TO LSM-GAPS.
044700               WRITE LINHA-SUMARIO AFTER ADVANCING 1 LINE.
044800           END-IF.
044900       P770-TOP5-IMPRIME-FIM.
045000
045100       P810-ERRO-ARQ.
045200           DISPLAY WRK-MSG-ERRO-ARQ
045300           END-DISPLAY.
045400           DISPLAY 'FILE STATUS HORARIO: ' WS-FS-HOR
045500                   ' SUMARIO: '            WS-FS-SUM
045600           END-DISPLAY.
045700       P810-ERRO-ARQ-FIM.
045800
045900       P900-FINALIZA.
046000           DISPLAY WRK-MSG-FIM
046100           END-DISPLAY.
046200           GOBACK.
046300       P900-FINALIZA-FIM.
046400
046500       END PROGRAM HORGER00.
