000100      ******************************************************************
000200      * Member:    CFPK0004.
000300      * Author:    E.PINHEIRO.
000400      * Date:      18/08/1994.
000500      * Purpose:   LAYOUT DO ARQUIVO DE ALUNOS (ALUNO.DAT).
000600      * Update:    18/08/1994  EP   REQ-0112  LAYOUT ORIGINAL.
000700      * Update:    27/09/1998  RCM  REQ-0267  INCLUSAO DAS 5 MATERIAS
000800      * Update:                         ELETIVAS DO EGE POR ALUNO.
000900      ******************************************************************
001000      * Registro.: REG-ALUNO               Tamanho: 200
001100      * Chave....: STU-NOME    ( 30 Bytes )  (UNICA)
001200      * STU-EGE-MATERIA OCCURS 5 - MATERIAS ELETIVAS ESCOLHIDAS
001300      * PARA O EXAME ESTADUAL (EGE); BRANCO QUANDO NAO PREENCHIDA.
001400      ******************************************************************
001500       01  REG-ALUNO.
001600           05 STU-NOME                 PIC X(30).
001700           05 STU-CLASSE               PIC X(06).
001800           05 STU-EGE-QTD              PIC 9(02).
001900           05 STU-EGE-MATERIA OCCURS 5 TIMES
002000                                        PIC X(30).
002100           05 FILLER                   PIC X(12).
