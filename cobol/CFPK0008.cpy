000100      ******************************************************************
000200      * Member:    CFPK0008.
000300      * Author:    E.PINHEIRO.
000400      * Date:      14/05/1994.
000500      * Purpose:   AREA DE TRABALHO COMUM - NOMES DE DIA DA SEMANA,
000600      * Purpose:        LISTA DE PALAVRAS-CHAVE DE MATERIA "DIFICIL",
000700      * Purpose:        MATERIAS QUE DAO 4 AULAS/SEMANA NO EGE E AS
000800      * Purpose:        MENSAGENS PADRAO DO LOTE. COPIADO EM TODOS OS
000900      * Purpose:        MODULOS DO GERADOR DE HORARIO.
001000      * Update:    14/05/1994  EP   REQ-0801  LAYOUT ORIGINAL.
001100      * Update:    19/11/1998  RCM  REQ-0309  REVISAO Y2K - SEM CAMPOS
001200      * Update:                         DE DATA NESTA AREA, OK.
001300      ******************************************************************
001400       01  WRK-DIAS-SEMANA.
001500           05 WRK-NOME-DIA OCCURS 5 TIMES PIC X(12) VALUE SPACES.
001600
001700       01  FILLER REDEFINES WRK-DIAS-SEMANA.
001800           05 WRK-NOME-DIA-1           PIC X(12) VALUE 'SEGUNDA'.
001900           05 WRK-NOME-DIA-2           PIC X(12) VALUE 'TERCA'.
002000           05 WRK-NOME-DIA-3           PIC X(12) VALUE 'QUARTA'.
002100           05 WRK-NOME-DIA-4           PIC X(12) VALUE 'QUINTA'.
002200           05 WRK-NOME-DIA-5           PIC X(12) VALUE 'SEXTA'.
002300
002400      *    MATERIAS "DIFICEIS" (REGRA DE NEGOCIO UNIDADE 3) - A
002500      *    CARGA JA CHEGA COM CAR-DIFICIL PRE-CALCULADO, ESTA LISTA
002600      *    SO E USADA PELA ROTINA DE CONFERENCIA DE CARGA (P-VALIDA).
002700       01  WRK-PALAVRAS-DIFICIL.
002800           05 WRK-PAL-DIFICIL OCCURS 9 TIMES
002900                                       PIC X(12) VALUE SPACES.
003000
003100       01  FILLER REDEFINES WRK-PALAVRAS-DIFICIL.
003200           05 WRK-PAL-DIF-1            PIC X(12) VALUE 'MATEMATICA'.
003300           05 WRK-PAL-DIF-2            PIC X(12) VALUE 'ALGEBRA'.
003400           05 WRK-PAL-DIF-3            PIC X(12) VALUE 'GEOMETRIA'.
003500           05 WRK-PAL-DIF-4            PIC X(12) VALUE 'RUSSO'.
003600           05 WRK-PAL-DIF-5            PIC X(12) VALUE 'FISICA'.
003700           05 WRK-PAL-DIF-6            PIC X(12) VALUE 'QUIMICA'.
003800           05 WRK-PAL-DIF-7            PIC X(12) VALUE 'INGLES'.
003900           05 WRK-PAL-DIF-8            PIC X(12) VALUE 'ALEMAO'.
004000           05 WRK-PAL-DIF-9            PIC X(12) VALUE 'FRANCES'.
004100
004200      *    MATERIAS EGE QUE RECEBEM 4 AULAS/SEMANA (AS DEMAIS
004300      *    RECEBEM 3 - REGRAS DE NEGOCIO, UNIDADE 1).
004400       01  WRK-MATERIAS-EGE-4H.
004500           05 WRK-EGE4-NOME OCCURS 8 TIMES
004600                                       PIC X(30) VALUE SPACES.
004700
004800       01  FILLER REDEFINES WRK-MATERIAS-EGE-4H.
004900           05 WRK-EGE4-1               PIC X(30)
005000                                       VALUE 'MATEMATICA DE PERFIL'.
005100           05 WRK-EGE4-2               PIC X(30) VALUE 'INGLES'.
005200           05 WRK-EGE4-3               PIC X(30) VALUE 'HISTORIA'.
005300           05 WRK-EGE4-4               PIC X(30)
005400                                       VALUE 'ESTUDOS SOCIAIS'.
005500           05 WRK-EGE4-5               PIC X(30) VALUE 'FISICA'.
005600           05 WRK-EGE4-6               PIC X(30) VALUE 'INFORMATICA'.
005700           05 WRK-EGE4-7               PIC X(30) VALUE 'BIOLOGIA'.
005800           05 WRK-EGE4-8               PIC X(30) VALUE 'QUIMICA'.
005900
006000       01  WRK-MSG-INICIO              PIC X(40)
006100                               VALUE 'INICIO DO PROCESSAMENTO.'.
006200       01  WRK-MSG-FIM                 PIC X(40)
006300                               VALUE 'FIM DO PROCESSAMENTO.'.
006400       01  WRK-MSG-ERRO-ARQ            PIC X(40)
006500                               VALUE 'ERRO DE ABERTURA DE ARQUIVO.'.
