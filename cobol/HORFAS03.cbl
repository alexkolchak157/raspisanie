000100      ******************************************************************
000200      * Author:       E.PINHEIRO.
000300      * Installation: COLEGIO SANTA RITA - NUCLEO DE PROCESSAMENTO.
000400      * Date-Written: 10/08/1995.
000500      * Date-Compiled:
000600      * Security:     USO INTERNO - SECRETARIA ESCOLAR.
000700      ******************************************************************
000800      * Purpose:   FASE 3 DO GERADOR DE HORARIO - OTIMIZACAO POR
000900      *            "SIMULATED ANNEALING" DA GRADE MONTADA NAS FASES
001000      *            1 E 2, TROCANDO HORARIOS DE PARES DE AULAS PARA
001100      *            REDUZIR BURACOS NA GRADE DOS PROFESSORES E DAS
001200      *            CLASSES E MELHORAR O EQUILIBRIO DIARIO.
001300      * Tectonics: cobc
001400      ******************************************************************
001500      * HISTORICO DE ALTERACOES
001600      *-----------------------------------------------------------------
001700      * DATA       PROGR  REQ      DESCRICAO
001800      *-----------------------------------------------------------------
001900      * 10/08/1995 EP     REQ-0807 VERSAO ORIGINAL - METRICA DE
002000      *                            QUALIDADE E LACO DE OTIMIZACAO POR
002100      *                            TROCA DE PARES DE AULAS.
002200      * 21/11/1998 RCM    REQ-0309 REVISAO Y2K - SEM CAMPOS DE DATA
002300      *                            NESTE MODULO, NADA A AJUSTAR.
002400      * 04/03/1999 RCM    REQ-0309 CONFIRMADO OK - SEGUNDA REVISAO.
002500      * 14/06/2002 EP     REQ-0809 GERADOR PSEUDO-ALEATORIO PROPRIO
002600      *                            (SEM FUNCAO INTRINSECA) PARA A
002700      *                            ESCOLHA DE AULAS E ACEITE DE
002800      *                            SOLUCOES PIORES, SUBSTITUINDO O
002900      *                            SORTEIO ANTIGO BASEADO NO RELOGIO.
003000      * 02/07/2002 EP     REQ-0810 RAIZ QUADRADA POR NEWTON-RAPHSON
003100      *                            E EXPONENCIAL POR POTENCIACAO DE
003200      *                            BASE REDUZIDA (SEM FUNCAO
003300      *                            INTRINSECA DISPONIVEL NO SHOP).
003400      * 19/09/2003 RCM    REQ-0822 CORRIGIDO P300-CALCULA-METRICA: NAO
003500      *                            GRAVA MAIS EM WS-METRICA-ATUAL - O
003600      *                            MOVE ALI ZERAVA O WS-DELTA EM
003700      *                            P210 (METRICA-ATUAL JA SAIA IGUAL A
003800      *                            METRICA-NOVA), TRAVANDO O "SEM
003900      *                            MELHORIA" EM 200 E CONGELANDO A
004000      *                            MELHOR GRADE NA SAIDA DA FASE 2.
004100      ******************************************************************
004200       IDENTIFICATION DIVISION.
004300       PROGRAM-ID.    HORFAS03.
004400       AUTHOR.        E.PINHEIRO.
004500       INSTALLATION.  COLEGIO SANTA RITA - NPD.
004600       DATE-WRITTEN.  10/08/1995.
004700       DATE-COMPILED.
004800       SECURITY.      USO INTERNO - SECRETARIA ESCOLAR.
004900
005000       ENVIRONMENT DIVISION.
005100       CONFIGURATION SECTION.
005200       SPECIAL-NAMES.
005300           C01                       IS TOP-OF-FORM
005400           CLASS DIA-SEMANA-VALIDO   IS '1' THRU '5'
005500           SWITCH UPSI-0             IS SW-TRACE-ATIVO
005600                                     ON STATUS IS SW-TRACE-LIGADO
005700                                     OFF STATUS IS SW-TRACE-DESLIGADO.
005800
005900       DATA DIVISION.
006000       WORKING-STORAGE SECTION.
006100
006200           COPY CFPK0008.
006300
006400       01  WS-CONTADORES.
006500           05 WS-I                     PIC 9(04) COMP.
006600           05 WS-J                     PIC 9(04) COMP.
006700           05 WS-P                     PIC 9(01) COMP.
006800           05 WS-DIA                   PIC 9(01) COMP.
006900           05 WS-SLOT1                  PIC 9(02) COMP.
007000           05 WS-SLOT2                  PIC 9(02) COMP.
007100           05 WS-ITERACAO                PIC 9(05) COMP.
007200           05 WS-SEM-MELHORIA             PIC 9(05) COMP.
007300           05 WS-MAX-ITER                  PIC 9(05) COMP VALUE 2000.
007400           05 FILLER                        PIC X(06).
007500
007600      *    AREA DO GERADOR PSEUDO-ALEATORIO (CONGRUENCIAL LINEAR,
007700      *    MODULO 10**9) - A SEMENTE VIVE EM LNG-SEMENTE, NA AREA
007800      *    COMUM, PARA SOBREVIVER ENTRE CHAMADAS DO MODULO.
007900       01  WS-ALEATORIO-AREA.
008000           05 WS-LNG-PROD                PIC 9(18) COMP.
008100           05 WS-LNG-DIV                  PIC 9(09) COMP.
008200           05 WS-RND-FRAC                  PIC 9V9(09).
008300           05 FILLER                        PIC X(06).
008400
008500       01  WS-METRICA-AREA.
008600           05 WS-METRICA-ATUAL             PIC S9(05)V99.
008700           05 WS-METRICA-NOVA              PIC S9(05)V99.
008800           05 WS-DELTA                     PIC S9(05)V99.
008900           05 WS-TEMPERATURA               PIC 9(03)V99 VALUE 100.00.
009000           05 WS-PROB-ACEITA               PIC 9V9(06).
009100           05 WS-BASE-POT                  PIC S9(03)V9(06).
009200           05 WS-GAPS-PROF                 PIC 9(05) COMP.
009300           05 WS-GAPS-CLASSE               PIC 9(05) COMP.
009400           05 WS-DIFICIL-FORA              PIC 9(05) COMP.
009500           05 WS-SPREAD                    PIC 9(05) COMP.
009600           05 WS-SIGMA                     PIC S9(05)V99.
009700           05 WS-DIA-QTD-LOCAL OCCURS 5 TIMES PIC 9(05) COMP.
009800           05 WS-MEDIA-DIA                 PIC S9(05)V99.
009900           05 WS-SOMA-DESVIO               PIC S9(07)V99.
010000           05 FILLER                       PIC X(10).
010100
010200       01  WS-RAIZ-AREA.
010300           05 WS-RAIZ-ENTRADA              PIC S9(07)V99.
010400           05 WS-RAIZ-SAIDA                PIC S9(07)V99.
010500           05 WS-RAIZ-CONT                 PIC 9(02) COMP.
010600           05 FILLER                       PIC X(06).
010700
010800       01  WS-LISTA-PER OCCURS 7 TIMES PIC 9(01) COMP.
010900       01  WS-QTD-PER                     PIC 9(01) COMP.
011000
011100       01  WS-PROBLEMA-AREA.
011200           05 WS-PROBLEMA-QTD              PIC 9(04) COMP.
011300           05 WS-PROBLEMA-TAB OCCURS 1500 TIMES PIC 9(04) COMP.
011400           05 WS-EH-PROBLEMA                PIC X(01) VALUE 'N'.
011500               88 WS-EH-PROBLEMA-SIM        VALUE 'Y'.
011600           05 FILLER                        PIC X(05).
011700
011800       01  WS-CANDIDATO-AREA.
011900           05 WS-CAND-QTD                  PIC 9(04) COMP.
012000           05 WS-CAND-PARCEIRO OCCURS 1500 TIMES PIC 9(04) COMP.
012100           05 WS-L1                        PIC 9(04) COMP.
012200           05 WS-L2                        PIC 9(04) COMP.
012300           05 WS-IDX-ESCOLHIDO             PIC 9(04) COMP.
012400           05 WS-LEGAL                     PIC X(01) VALUE 'N'.
012500               88 WS-LEGAL-SIM              VALUE 'Y'.
012600           05 FILLER                       PIC X(05).
012700
012800       01  WS-BUSCA-AREA.
012900           05 WS-BUSCA-NOME-PROF           PIC X(30).
013000           05 WS-BUSCA-IDX-PROF            PIC 9(04) COMP.
013100           05 WS-BUSCA-NOME-CLA6           PIC X(06).
013200           05 WS-BUSCA-IDX-CLA             PIC 9(04) COMP.
013300           05 WS-BUSCA-NOME-SALA           PIC X(06).
013400           05 WS-BUSCA-IDX-SALA            PIC 9(04) COMP.
013500           05 WS-PROF1                     PIC 9(04) COMP.
013600           05 WS-PROF2                     PIC 9(04) COMP.
013700           05 WS-CLA1                      PIC 9(04) COMP.
013800           05 WS-CLA2                      PIC 9(04) COMP.
013900           05 WS-SALA1                     PIC 9(04) COMP.
014000           05 WS-SALA2                     PIC 9(04) COMP.
014100           05 WS-ACHOU                     PIC X(01) VALUE 'N'.
014200               88 WS-ACHOU-SIM              VALUE 'Y'.
014300           05 FILLER                       PIC X(05).
014400
014500       01  WS-CHECA-AREA.
014600           05 WS-CHK-SLOT                   PIC 9(02) COMP.
014700           05 WS-CHK-SLOTJ                   PIC 9(02) COMP.
014800           05 WS-CHK-EXCL1                   PIC 9(04) COMP.
014900           05 WS-CHK-EXCL2                   PIC 9(04) COMP.
015000           05 WS-CHK-OCUPADO                 PIC X(01) VALUE 'N'.
015100               88 WS-CHK-OCUPADO-SIM         VALUE 'Y'.
015200           05 FILLER                         PIC X(05).
015300
015400       01  WS-TMP-TROCA.
015500           05 WS-TMP-DIA                     PIC 9(01).
015600           05 WS-TMP-PER                     PIC 9(01).
015700           05 FILLER                         PIC X(06).
015800
015900      *    COPIA DE SEGURANCA DA MELHOR GRADE ENCONTRADA - VISAO EM
016000      *    BYTES DE AUL-TAB (MESMO TAMANHO DE REGISTRO, 110 BYTES),
016100      *    SALVA/RESTAURADA POR MOVE DE GRUPO.
016200       01  WS-MELHOR-AUL-TAB OCCURS 1500 TIMES PIC X(110).
016300
016400       LINKAGE SECTION.
016500       01  LK-COM-AREA.
016600           COPY CFPK0007.
016700
016800       PROCEDURE DIVISION
016900           USING LK-COM-AREA.
017000
017100       MAIN-PROCEDURE.
017200           PERFORM P100-INICIO     THRU P100-INICIO-FIM.
017300           PERFORM P200-PROCESSA   THRU P200-PROCESSA-FIM.
017400           PERFORM P900-FINALIZA   THRU P900-FINALIZA-FIM.
017500       MAIN-PROCEDURE-FIM.
017600
017700       P100-INICIO.
017800           IF LNG-SEMENTE = 0 THEN
017900               MOVE 19940514            TO LNG-SEMENTE
018000           END-IF.
018100           PERFORM P300-CALCULA-METRICA THRU
018200                   P300-CALCULA-METRICA-FIM.
018300           MOVE WS-METRICA-NOVA         TO WS-METRICA-ATUAL
018400                                            EST-METRICA-INICIAL
018500                                            EST-MELHOR-METRICA.
018600           PERFORM P280-SALVA-MELHOR    THRU P280-SALVA-MELHOR-FIM.
018700           MOVE 0                        TO EST-ITERACOES
018800                                            EST-MELHORIAS
018900                                            EST-ACEITAS-PIOR
019000                                            WS-SEM-MELHORIA.
019100           MOVE 100.00                   TO WS-TEMPERATURA.
019200       P100-INICIO-FIM.
019300
019400       P200-PROCESSA.
019500           PERFORM P210-ITERACAO        THRU P210-ITERACAO-FIM
019600                   VARYING WS-ITERACAO FROM 1 BY 1
019700                   UNTIL WS-ITERACAO > WS-MAX-ITER
019800                   OR WS-SEM-MELHORIA >= 200.
019900           PERFORM P290-RESTAURA-MELHOR THRU P290-RESTAURA-MELHOR-FIM.
020000           PERFORM P300-CALCULA-METRICA THRU P300-CALCULA-METRICA-FIM.
020100           COMPUTE EST-COMP-GAPS-PROF   = 4 * WS-GAPS-PROF.
020200           COMPUTE EST-COMP-GAPS-CLASSE = 4 * WS-GAPS-CLASSE.
020300           COMPUTE EST-COMP-DIFICIL-FOR = 4 * WS-DIFICIL-FORA.
020400           COMPUTE EST-COMP-DESVIO      = 3 * WS-SIGMA.
020500           COMPUTE EST-COMP-ESPALHA     = 2 * WS-SPREAD.
020600           MOVE EST-MELHOR-METRICA       TO EST-METRICA-FINAL.
020700           IF EST-METRICA-INICIAL > 0 THEN
020800               COMPUTE EST-MELHORIA-PCT ROUNDED =
020900                       ((EST-METRICA-INICIAL - EST-METRICA-FINAL)
021000                        / EST-METRICA-INICIAL) * 100
021100           ELSE
021200               MOVE 0                    TO EST-MELHORIA-PCT
021300           END-IF.
021400       P200-PROCESSA-FIM.
021500
021600       P210-ITERACAO.
021700           IF WS-ITERACAO > 1 THEN
021800               COMPUTE WS-TEMPERATURA ROUNDED = WS-TEMPERATURA * 0.995
021900               IF WS-TEMPERATURA < 0.1 THEN
022000                   MOVE 0.1             TO WS-TEMPERATURA
022100               END-IF
022200           END-IF.
022300           PERFORM P220-MONTA-PROBLEMAS THRU
022400                   P220-MONTA-PROBLEMAS-FIM.
022500           PERFORM P230-ESCOLHE-AULA-1  THRU
022600                   P230-ESCOLHE-AULA-1-FIM.
022700           PERFORM P240-MONTA-CANDIDATOS THRU
022800                   P240-MONTA-CANDIDATOS-FIM.
022900           IF WS-CAND-QTD = 0 THEN
023000               ADD 1 TO WS-SEM-MELHORIA
023100           ELSE
023200               PERFORM P260-ESCOLHE-PARCEIRO THRU
023300                       P260-ESCOLHE-PARCEIRO-FIM
023400               PERFORM P250-TROCA           THRU P250-TROCA-FIM
023500               PERFORM P300-CALCULA-METRICA THRU
023600                       P300-CALCULA-METRICA-FIM
023700               MOVE WS-METRICA-ATUAL        TO WS-DELTA
023800               COMPUTE WS-DELTA = WS-METRICA-NOVA - WS-DELTA
023900               PERFORM P270-AVALIA-RESULTADO THRU
024000                       P270-AVALIA-RESULTADO-FIM
024100           END-IF.
024200           ADD 1 TO EST-ITERACOES.
024300       P210-ITERACAO-FIM.
024400
024500      *    AVALIA O RESULTADO DA TROCA - ACEITA SE MELHOROU, OU COM
024600      *    PROBABILIDADE EXP(-DELTA/TEMPERATURA) SE PIOROU; CASO
024700      *    CONTRARIO DESFAZ A TROCA.
024800       P270-AVALIA-RESULTADO.
024900           IF WS-METRICA-NOVA < WS-METRICA-ATUAL THEN
025000               MOVE WS-METRICA-NOVA      TO WS-METRICA-ATUAL
025100               ADD 1 TO EST-MELHORIAS
025200               MOVE 0                    TO WS-SEM-MELHORIA
025300               IF WS-METRICA-ATUAL < EST-MELHOR-METRICA THEN
025400                   MOVE WS-METRICA-ATUAL TO EST-MELHOR-METRICA
025500                   PERFORM P280-SALVA-MELHOR THRU
025600                           P280-SALVA-MELHOR-FIM
025700               END-IF
025800           ELSE
025900               PERFORM P275-CALCULA-PROB-ACEITE THRU
026000                       P275-CALCULA-PROB-ACEITE-FIM
026100               PERFORM P310-PROX-ALEATORIO THRU
026200                       P310-PROX-ALEATORIO-FIM
026300               IF WS-RND-FRAC < WS-PROB-ACEITA THEN
026400                   MOVE WS-METRICA-NOVA  TO WS-METRICA-ATUAL
026500                   ADD 1 TO EST-ACEITAS-PIOR
026600               ELSE
026700                   PERFORM P250-TROCA    THRU P250-TROCA-FIM
026800               END-IF
026900               ADD 1 TO WS-SEM-MELHORIA
027000           END-IF.
027100       P270-AVALIA-RESULTADO-FIM.
027200
027300      *    EXP(-X) POR POTENCIACAO: (1 - X/64) ELEVADO A 64, VIA 6
027400      *    ELEVACOES AO QUADRADO SUCESSIVAS (64 = 2**6). SEM FUNCAO
027500      *    INTRINSECA DISPONIVEL NO COMPILADOR DESTE SHOP.
027600       P275-CALCULA-PROB-ACEITE.
027700           IF WS-TEMPERATURA <= 0 THEN
027800               MOVE 0                    TO WS-PROB-ACEITA
027900           ELSE
028000               COMPUTE WS-BASE-POT = 1 -
028100                       ((WS-DELTA / WS-TEMPERATURA) / 64)
028200               IF WS-BASE-POT < 0 THEN
028300                   MOVE 0                TO WS-BASE-POT
028400               END-IF
028500               PERFORM P276-ELEVA-QUADRADO THRU
028600                       P276-ELEVA-QUADRADO-FIM
028700                       VARYING WS-P FROM 1 BY 1 UNTIL WS-P > 6
028800               MOVE WS-BASE-POT           TO WS-PROB-ACEITA
028900           END-IF.
029000       P275-CALCULA-PROB-ACEITE-FIM.
029100
029200       P276-ELEVA-QUADRADO.
029300           COMPUTE WS-BASE-POT ROUNDED = WS-BASE-POT * WS-BASE-POT.
029400       P276-ELEVA-QUADRADO-FIM.
029500
029600       P280-SALVA-MELHOR.
029700           PERFORM P285-SALVA-1-AULA    THRU P285-SALVA-1-AULA-FIM
029800                   VARYING WS-I FROM 1 BY 1
029900                   UNTIL WS-I > CAB-QTD-AULAS.
030000       P280-SALVA-MELHOR-FIM.
030100
030200       P285-SALVA-1-AULA.
030300           MOVE AUL-TAB (WS-I)          TO WS-MELHOR-AUL-TAB (WS-I).
030400       P285-SALVA-1-AULA-FIM.
030500
030600       P290-RESTAURA-MELHOR.
030700           PERFORM P292-RESTAURA-1-AULA THRU
030800                   P292-RESTAURA-1-AULA-FIM
030900                   VARYING WS-I FROM 1 BY 1
031000                   UNTIL WS-I > CAB-QTD-AULAS.
031100           PERFORM P296-LIMPA-OCUPACAO  THRU P296-LIMPA-OCUPACAO-FIM.
031200           PERFORM P298-REMARCA-OCUPACAO THRU
031300                   P298-REMARCA-OCUPACAO-FIM
031400                   VARYING WS-I FROM 1 BY 1
031500                   UNTIL WS-I > CAB-QTD-AULAS.
031600       P290-RESTAURA-MELHOR-FIM.
031700
031800       P292-RESTAURA-1-AULA.
031900           MOVE WS-MELHOR-AUL-TAB (WS-I) TO AUL-TAB (WS-I).
032000       P292-RESTAURA-1-AULA-FIM.
032100
032200      *    LIMPA AS MARCAS DE OCUPACAO PARA RECONSTRUI-LAS A PARTIR
032300      *    DA GRADE RESTAURADA (A GRADE EM MEMORIA PODE TER FICADO
032400      *    FORA DE SINCRONIA APOS VARIAS TROCAS DO LACO DE OTIMIZ.).
032500       P296-LIMPA-OCUPACAO.
032600           PERFORM P297-LIMPA-1-SLOT    THRU P297-LIMPA-1-SLOT-FIM
032700                   VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 35.
032800       P296-LIMPA-OCUPACAO-FIM.
032900
033000       P297-LIMPA-1-SLOT.
033100           PERFORM P297A-LIMPA-PROF     THRU P297A-LIMPA-PROF-FIM
033200                   VARYING WS-J FROM 1 BY 1
033300                   UNTIL WS-J > CAB-QTD-PROFESSORES.
033400           PERFORM P297B-LIMPA-CLASSE  THRU P297B-LIMPA-CLASSE-FIM
033500                   VARYING WS-J FROM 1 BY 1
033600                   UNTIL WS-J > CAB-QTD-CLASSES.
033700           PERFORM P297C-LIMPA-SALA    THRU P297C-LIMPA-SALA-FIM
033800                   VARYING WS-J FROM 1 BY 1
033900                   UNTIL WS-J > CAB-QTD-SALAS.
034000       P297-LIMPA-1-SLOT-FIM.
034100
034200       P297A-LIMPA-PROF.
034300           MOVE 'N' TO PRO-OCUPADO (WS-J WS-I).
034400       P297A-LIMPA-PROF-FIM.
034500
034600       P297B-LIMPA-CLASSE.
034700           MOVE 'N' TO CLA-OCUPADO (WS-J WS-I).
034800       P297B-LIMPA-CLASSE-FIM.
034900
035000       P297C-LIMPA-SALA.
035100           MOVE 'N' TO SAL-OCUPADO (WS-J WS-I).
035200       P297C-LIMPA-SALA-FIM.
035300
035400       P298-REMARCA-OCUPACAO.
035500           COMPUTE WS-SLOT1 = (AUL-DIA (WS-I) - 1) * 7 +
035600                   AUL-PERIODO (WS-I).
035700           MOVE AUL-PROFESSOR (WS-I)    TO WS-BUSCA-NOME-PROF.
035800           PERFORM P280-ACHA-PROF       THRU P280-ACHA-PROF-FIM.
035900           IF WS-BUSCA-IDX-PROF > 0 THEN
036000               MOVE 'Y' TO PRO-OCUPADO (WS-BUSCA-IDX-PROF WS-SLOT1)
036100           END-IF.
036200           IF NOT AUL-EH-EGE (WS-I) THEN
036300               MOVE AUL-CLASSE-GRUPO (WS-I) (1:6) TO
036400                       WS-BUSCA-NOME-CLA6
036500               PERFORM P282-ACHA-CLASSE THRU P282-ACHA-CLASSE-FIM
036600               IF WS-BUSCA-IDX-CLA > 0 THEN
036700                   MOVE 'Y' TO
036800                           CLA-OCUPADO (WS-BUSCA-IDX-CLA WS-SLOT1)
036900               END-IF
037000           END-IF.
037100           IF AUL-SALA (WS-I) NOT = SPACES THEN
037200               MOVE AUL-SALA (WS-I)     TO WS-BUSCA-NOME-SALA
037300               PERFORM P284-ACHA-SALA   THRU P284-ACHA-SALA-FIM
037400               IF WS-BUSCA-IDX-SALA > 0 THEN
037500                   MOVE 'Y' TO
037600                           SAL-OCUPADO (WS-BUSCA-IDX-SALA WS-SLOT1)
037700               END-IF
037800           END-IF.
037900       P298-REMARCA-OCUPACAO-FIM.
038000
038100      *    TROCA OS HORARIOS (DIA/PERIODO) DE WS-L1 E WS-L2 E
038200      *    ATUALIZA AS MARCAS DE OCUPACAO CORRESPONDENTES. A MESMA
038300      *    ROTINA DESFAZ A TROCA SE CHAMADA NOVAMENTE COM O MESMO
038400      *    PAR (OPERACAO SIMETRICA).
038500       P250-TROCA.
038600           COMPUTE WS-SLOT1 = (AUL-DIA (WS-L1) - 1) * 7 +
038700                   AUL-PERIODO (WS-L1).
038800           COMPUTE WS-SLOT2 = (AUL-DIA (WS-L2) - 1) * 7 +
038900                   AUL-PERIODO (WS-L2).
039000           MOVE AUL-PROFESSOR (WS-L1)   TO WS-BUSCA-NOME-PROF.
039100           PERFORM P280-ACHA-PROF       THRU P280-ACHA-PROF-FIM.
039200           MOVE WS-BUSCA-IDX-PROF       TO WS-PROF1.
039300           MOVE AUL-PROFESSOR (WS-L2)   TO WS-BUSCA-NOME-PROF.
039400           PERFORM P280-ACHA-PROF       THRU P280-ACHA-PROF-FIM.
039500           MOVE WS-BUSCA-IDX-PROF       TO WS-PROF2.
039600           MOVE 0                       TO WS-CLA1 WS-CLA2.
039700           IF NOT AUL-EH-EGE (WS-L1) THEN
039800               MOVE AUL-CLASSE-GRUPO (WS-L1) (1:6) TO
039900                       WS-BUSCA-NOME-CLA6
040000               PERFORM P282-ACHA-CLASSE THRU P282-ACHA-CLASSE-FIM
040100               MOVE WS-BUSCA-IDX-CLA    TO WS-CLA1
040200           END-IF.
040300           IF NOT AUL-EH-EGE (WS-L2) THEN
040400               MOVE AUL-CLASSE-GRUPO (WS-L2) (1:6) TO
040500                       WS-BUSCA-NOME-CLA6
040600               PERFORM P282-ACHA-CLASSE THRU P282-ACHA-CLASSE-FIM
040700               MOVE WS-BUSCA-IDX-CLA    TO WS-CLA2
040800           END-IF.
040900           MOVE 0                       TO WS-SALA1 WS-SALA2.
041000           IF AUL-SALA (WS-L1) NOT = SPACES THEN
041100               MOVE AUL-SALA (WS-L1)    TO WS-BUSCA-NOME-SALA
041200               PERFORM P284-ACHA-SALA   THRU P284-ACHA-SALA-FIM
041300               MOVE WS-BUSCA-IDX-SALA   TO WS-SALA1
041400           END-IF.
041500           IF AUL-SALA (WS-L2) NOT = SPACES THEN
041600               MOVE AUL-SALA (WS-L2)    TO WS-BUSCA-NOME-SALA
041700               PERFORM P284-ACHA-SALA   THRU P284-ACHA-SALA-FIM
041800               MOVE WS-BUSCA-IDX-SALA   TO WS-SALA2
041900           END-IF.
042000           IF WS-PROF1 > 0 THEN
042100               MOVE 'N' TO PRO-OCUPADO (WS-PROF1 WS-SLOT1)
042200           END-IF.
042300           IF WS-PROF2 > 0 THEN
042400               MOVE 'N' TO PRO-OCUPADO (WS-PROF2 WS-SLOT2)
042500           END-IF.
042600           IF WS-CLA1 > 0 THEN
042700               MOVE 'N' TO CLA-OCUPADO (WS-CLA1 WS-SLOT1)
042800           END-IF.
042900           IF WS-CLA2 > 0 THEN
043000               MOVE 'N' TO CLA-OCUPADO (WS-CLA2 WS-SLOT2)
043100           END-IF.
043200           IF WS-SALA1 > 0 THEN
043300               MOVE 'N' TO SAL-OCUPADO (WS-SALA1 WS-SLOT1)
043400           END-IF.
043500           IF WS-SALA2 > 0 THEN
043600               MOVE 'N' TO SAL-OCUPADO (WS-SALA2 WS-SLOT2)
043700           END-IF.
043800           MOVE AUL-DIA (WS-L1)         TO WS-TMP-DIA.
043900           MOVE AUL-PERIODO (WS-L1)     TO WS-TMP-PER.
044000           MOVE AUL-DIA (WS-L2)         TO AUL-DIA (WS-L1).
044100           MOVE AUL-PERIODO (WS-L2)     TO AUL-PERIODO (WS-L1).
044200           MOVE WS-TMP-DIA              TO AUL-DIA (WS-L2).
044300           MOVE WS-TMP-PER              TO AUL-PERIODO (WS-L2).
044400           IF WS-PROF1 > 0 THEN
044500               MOVE 'Y' TO PRO-OCUPADO (WS-PROF1 WS-SLOT2)
044600           END-IF.
044700           IF WS-PROF2 > 0 THEN
044800               MOVE 'Y' TO PRO-OCUPADO (WS-PROF2 WS-SLOT1)
044900           END-IF.
045000           IF WS-CLA1 > 0 THEN
045100               MOVE 'Y' TO CLA-OCUPADO (WS-CLA1 WS-SLOT2)
045200           END-IF.
045300           IF WS-CLA2 > 0 THEN
045400               MOVE 'Y' TO CLA-OCUPADO (WS-CLA2 WS-SLOT1)
045500           END-IF.
045600           IF WS-SALA1 > 0 THEN
045700               MOVE 'Y' TO SAL-OCUPADO (WS-SALA1 WS-SLOT2)
045800           END-IF.
045900           IF WS-SALA2 > 0 THEN
046000               MOVE 'Y' TO SAL-OCUPADO (WS-SALA2 WS-SLOT1)
046100           END-IF.
046200       P250-TROCA-FIM.
046300
046400      *    LISTA AS AULAS-PROBLEMA (REGRAS DE NEGOCIO, UNIDADE 4) -
046500      *    MATERIA DIFICIL FORA DE 2-4, OU VIZINHA DE UM BURACO NA
046600      *    GRADE DO PROFESSOR NAQUELE DIA.
046700       P220-MONTA-PROBLEMAS.
046800           MOVE 0                       TO WS-PROBLEMA-QTD.
046900           PERFORM P221-AVALIA-1-AULA   THRU P221-AVALIA-1-AULA-FIM
047000                   VARYING WS-I FROM 1 BY 1
047100                   UNTIL WS-I > CAB-QTD-AULAS.
047200       P220-MONTA-PROBLEMAS-FIM.
047300
047400       P221-AVALIA-1-AULA.
047500           MOVE 'N'                    TO WS-EH-PROBLEMA.
047600           IF NOT AUL-EH-EGE (WS-I) THEN
047700               PERFORM P222-VERIFICA-DIFICIL THRU
047800                       P222-VERIFICA-DIFICIL-FIM
047900               IF NOT WS-EH-PROBLEMA-SIM THEN
048000                   PERFORM P224-VERIFICA-VIZINHO-BURACO THRU
048100                           P224-VERIFICA-VIZINHO-BURACO-FIM
048200               END-IF
048300           END-IF.
048400           IF WS-EH-PROBLEMA-SIM THEN
048500               ADD 1 TO WS-PROBLEMA-QTD
048600               MOVE WS-I                TO
048700                       WS-PROBLEMA-TAB (WS-PROBLEMA-QTD)
048800           END-IF.
048900       P221-AVALIA-1-AULA-FIM.
049000
049100       P222-VERIFICA-DIFICIL.
049200           MOVE 'N'                    TO WS-ACHOU.
049300           PERFORM P223-COMPARA-CARGA  THRU P223-COMPARA-CARGA-FIM
049400                   VARYING WS-J FROM 1 BY 1
049500                   UNTIL WS-J > CAB-QTD-CARGAS
049600                   OR WS-ACHOU-SIM.
049700           IF WS-ACHOU-SIM
049800              AND AUL-PERIODO (WS-I) NOT = 2
049900              AND AUL-PERIODO (WS-I) NOT = 3
050000              AND AUL-PERIODO (WS-I) NOT = 4 THEN
050100               MOVE 'Y'                 TO WS-EH-PROBLEMA
050200           END-IF.
050300       P222-VERIFICA-DIFICIL-FIM.
050400
050500       P223-COMPARA-CARGA.
050600           IF CAR-MATERIA (WS-J) = AUL-MATERIA (WS-I)
050700              AND CAR-EH-DIFICIL (WS-J) THEN
050800               MOVE 'Y'                 TO WS-ACHOU
050900           END-IF.
051000       P223-COMPARA-CARGA-FIM.
051100
051200       P224-VERIFICA-VIZINHO-BURACO.
051300           MOVE AUL-PROFESSOR (WS-I)    TO WS-BUSCA-NOME-PROF.
051400           PERFORM P280-ACHA-PROF       THRU P280-ACHA-PROF-FIM.
051500           IF WS-BUSCA-IDX-PROF > 0 THEN
051600               MOVE AUL-DIA (WS-I)       TO WS-DIA
051700               PERFORM P226-MONTA-LISTA-PERIODOS THRU
051800                       P226-MONTA-LISTA-PERIODOS-FIM
051900               PERFORM P228-ACHA-POSICAO THRU
052000                       P228-ACHA-POSICAO-FIM
052100           END-IF.
052200       P224-VERIFICA-VIZINHO-BURACO-FIM.
052300
052400       P226-MONTA-LISTA-PERIODOS.
052500           MOVE 0                       TO WS-QTD-PER.
052600           PERFORM P227-TESTA-PERIODO   THRU P227-TESTA-PERIODO-FIM
052700                   VARYING WS-P FROM 1 BY 1 UNTIL WS-P > 7.
052800       P226-MONTA-LISTA-PERIODOS-FIM.
052900
053000       P227-TESTA-PERIODO.
053100           IF PRO-OCUPADO (WS-BUSCA-IDX-PROF
053200               ((WS-DIA - 1) * 7 + WS-P)) = 'Y' THEN
053300               ADD 1 TO WS-QTD-PER
053400               MOVE WS-P                TO WS-LISTA-PER (WS-QTD-PER)
053500           END-IF.
053600       P227-TESTA-PERIODO-FIM.
053700
053800       P228-ACHA-POSICAO.
053900           PERFORM P229-COMPARA-POSICAO THRU
054000                   P229-COMPARA-POSICAO-FIM
054100                   VARYING WS-J FROM 1 BY 1 UNTIL WS-J > WS-QTD-PER.
054200       P228-ACHA-POSICAO-FIM.
054300
054400      *    SE O PERIODO DA AULA FOR O PRIMEIRO OU O ULTIMO DA
054500      *    LISTA, OU TIVER VIZINHO COM DIFERENCA MAIOR QUE 1, A
054600      *    AULA ESTA NA BORDA DE UM BURACO.
054700       P229-COMPARA-POSICAO.
054800           IF WS-LISTA-PER (WS-J) = AUL-PERIODO (WS-I) THEN
054900               IF WS-J = 1 AND WS-QTD-PER > 1 THEN
055000                   IF WS-LISTA-PER (2) - WS-LISTA-PER (1) > 1 THEN
055100                       MOVE 'Y'          TO WS-EH-PROBLEMA
055200                   END-IF
055300               END-IF
055400               IF WS-J = WS-QTD-PER AND WS-QTD-PER > 1 THEN
055500                   IF WS-LISTA-PER (WS-QTD-PER) -
055600                      WS-LISTA-PER (WS-QTD-PER - 1) > 1 THEN
055700                       MOVE 'Y'          TO WS-EH-PROBLEMA
055800                   END-IF
055900               END-IF
056000               IF WS-J > 1 AND WS-J < WS-QTD-PER THEN
056100                   IF WS-LISTA-PER (WS-J) - WS-LISTA-PER (WS-J - 1)
056200                      > 1 THEN
056300                       MOVE 'Y'          TO WS-EH-PROBLEMA
056400                   END-IF
056500                   IF WS-LISTA-PER (WS-J + 1) - WS-LISTA-PER (WS-J)
056600                      > 1 THEN
056700                       MOVE 'Y'          TO WS-EH-PROBLEMA
056800                   END-IF
056900               END-IF
057000           END-IF.
057100       P229-COMPARA-POSICAO-FIM.
057200
057300       P230-ESCOLHE-AULA-1.
057400           PERFORM P310-PROX-ALEATORIO  THRU P310-PROX-ALEATORIO-FIM.
057500           IF WS-RND-FRAC < 0.70 AND WS-PROBLEMA-QTD > 0 THEN
057600               PERFORM P310-PROX-ALEATORIO THRU
057700                       P310-PROX-ALEATORIO-FIM
057800               COMPUTE WS-IDX-ESCOLHIDO =
057900                       (WS-RND-FRAC * WS-PROBLEMA-QTD) + 1
058000               IF WS-IDX-ESCOLHIDO > WS-PROBLEMA-QTD THEN
058100                   MOVE WS-PROBLEMA-QTD  TO WS-IDX-ESCOLHIDO
058200               END-IF
058300               MOVE WS-PROBLEMA-TAB (WS-IDX-ESCOLHIDO) TO WS-L1
058400           ELSE
058500               PERFORM P310-PROX-ALEATORIO THRU
058600                       P310-PROX-ALEATORIO-FIM
058700               COMPUTE WS-L1 = (WS-RND-FRAC * CAB-QTD-AULAS) + 1
058800               IF WS-L1 > CAB-QTD-AULAS THEN
058900                   MOVE CAB-QTD-AULAS    TO WS-L1
059000               END-IF
059100           END-IF.
059200       P230-ESCOLHE-AULA-1-FIM.
059300
059400       P240-MONTA-CANDIDATOS.
059500           MOVE 0                       TO WS-CAND-QTD.
059600           PERFORM P245-AVALIA-PAR      THRU P245-AVALIA-PAR-FIM
059700                   VARYING WS-L2 FROM 1 BY 1
059800                   UNTIL WS-L2 > CAB-QTD-AULAS.
059900       P240-MONTA-CANDIDATOS-FIM.
060000
060100      *    TESTA SE A TROCA WS-L1 / WS-L2 E LEGAL (REGRAS DE
060200      *    NEGOCIO, UNIDADE 4) E, SE FOR, ACRESCENTA WS-L2 A LISTA
060300      *    DE PARCEIROS POSSIVEIS.
060400       P245-AVALIA-PAR.
060500           MOVE 'N'                    TO WS-LEGAL.
060600           IF WS-L2 NOT = WS-L1 THEN
060700               COMPUTE WS-SLOT1 = (AUL-DIA (WS-L1) - 1) * 7 +
060800                       AUL-PERIODO (WS-L1)
060900               COMPUTE WS-SLOT2 = (AUL-DIA (WS-L2) - 1) * 7 +
061000                       AUL-PERIODO (WS-L2)
061100               IF WS-SLOT1 NOT = WS-SLOT2
061200                  AND NOT (AUL-EH-EGE (WS-L1)
061300                           AND AUL-EH-EGE (WS-L2)) THEN
061400                   PERFORM P246-TESTA-PROFESSORES THRU
061500                           P246-TESTA-PROFESSORES-FIM
061600                   IF WS-LEGAL-SIM THEN
061700                       PERFORM P247-TESTA-TURMAS THRU
061800                               P247-TESTA-TURMAS-FIM
061900                   END-IF
062000                   IF WS-LEGAL-SIM THEN
062100                       PERFORM P248-TESTA-SALAS THRU
062200                               P248-TESTA-SALAS-FIM
062300                   END-IF
062400               END-IF
062500           END-IF.
062600           IF WS-LEGAL-SIM THEN
062700               ADD 1 TO WS-CAND-QTD
062800               MOVE WS-L2                TO
062900                       WS-CAND-PARCEIRO (WS-CAND-QTD)
063000           END-IF.
063100       P245-AVALIA-PAR-FIM.
063200
063300       P246-TESTA-PROFESSORES.
063400           MOVE 'N'                    TO WS-LEGAL.
063500           MOVE AUL-PROFESSOR (WS-L1)   TO WS-BUSCA-NOME-PROF.
063600           PERFORM P280-ACHA-PROF       THRU P280-ACHA-PROF-FIM.
063700           MOVE WS-BUSCA-IDX-PROF        TO WS-PROF1.
063800           MOVE AUL-PROFESSOR (WS-L2)   TO WS-BUSCA-NOME-PROF.
063900           PERFORM P280-ACHA-PROF       THRU P280-ACHA-PROF-FIM.
064000           MOVE WS-BUSCA-IDX-PROF        TO WS-PROF2.
064100           IF WS-PROF1 > 0 AND WS-PROF2 > 0
064200              AND PRO-INDISP-DIA (WS-PROF1 AUL-DIA (WS-L2)) = 'N'
064300              AND PRO-INDISP-DIA (WS-PROF2 AUL-DIA (WS-L1)) = 'N' THEN
064400               MOVE WS-L1                TO WS-CHK-EXCL1
064500               MOVE WS-L2                TO WS-CHK-EXCL2
064600               MOVE WS-SLOT2              TO WS-CHK-SLOT
064700               MOVE AUL-PROFESSOR (WS-L1) TO WS-BUSCA-NOME-PROF
064800               PERFORM P249-CHECA-PROF-SLOT THRU
064900                       P249-CHECA-PROF-SLOT-FIM
065000               IF NOT WS-CHK-OCUPADO-SIM THEN
065100                   MOVE WS-SLOT1          TO WS-CHK-SLOT
065200                   MOVE AUL-PROFESSOR (WS-L2) TO WS-BUSCA-NOME-PROF
065300                   PERFORM P249-CHECA-PROF-SLOT THRU
065400                           P249-CHECA-PROF-SLOT-FIM
065500                   IF NOT WS-CHK-OCUPADO-SIM THEN
065600                       MOVE 'Y'           TO WS-LEGAL
065700                   END-IF
065800               END-IF
065900           END-IF.
066000       P246-TESTA-PROFESSORES-FIM.
066100
066200       P249-CHECA-PROF-SLOT.
066300           MOVE 'N'                    TO WS-CHK-OCUPADO.
066400           PERFORM P249B-COMPARA-LINHA THRU
066500                   P249B-COMPARA-LINHA-FIM
066600                   VARYING WS-J FROM 1 BY 1
066700                   UNTIL WS-J > CAB-QTD-AULAS.
066800       P249-CHECA-PROF-SLOT-FIM.
066900
067000       P249B-COMPARA-LINHA.
067100           IF WS-J NOT = WS-CHK-EXCL1 AND WS-J NOT = WS-CHK-EXCL2 THEN
067200               COMPUTE WS-CHK-SLOTJ = (AUL-DIA (WS-J) - 1) * 7 +
067300                       AUL-PERIODO (WS-J)
067400               IF WS-CHK-SLOTJ = WS-CHK-SLOT
067500                  AND AUL-PROFESSOR (WS-J) = WS-BUSCA-NOME-PROF THEN
067600                   MOVE 'Y'              TO WS-CHK-OCUPADO
067700               END-IF
067800           END-IF.
067900       P249B-COMPARA-LINHA-FIM.
068000
068100       P247-TESTA-TURMAS.
068200           COMPUTE WS-SLOT1 = (AUL-DIA (WS-L1) - 1) * 7 +
068300                   AUL-PERIODO (WS-L1).
068400           COMPUTE WS-SLOT2 = (AUL-DIA (WS-L2) - 1) * 7 +
068500                   AUL-PERIODO (WS-L2).
068600           MOVE 'Y'                    TO WS-LEGAL.
068700           IF NOT AUL-EH-EGE (WS-L1) THEN
068800               MOVE WS-L1                TO WS-CHK-EXCL1
068900               MOVE WS-L2                TO WS-CHK-EXCL2
069000               MOVE WS-SLOT2              TO WS-CHK-SLOT
069100               MOVE AUL-CLASSE-GRUPO (WS-L1) (1:6) TO
069200                       WS-BUSCA-NOME-CLA6
069300               PERFORM P251-CHECA-GRUPO-SLOT THRU
069400                       P251-CHECA-GRUPO-SLOT-FIM
069500               IF WS-CHK-OCUPADO-SIM THEN
069600                   MOVE 'N'              TO WS-LEGAL
069700               END-IF
069800           END-IF.
069900           IF WS-LEGAL-SIM AND NOT AUL-EH-EGE (WS-L2) THEN
070000               MOVE WS-L1                TO WS-CHK-EXCL1
070100               MOVE WS-L2                TO WS-CHK-EXCL2
070200               MOVE WS-SLOT1              TO WS-CHK-SLOT
070300               MOVE AUL-CLASSE-GRUPO (WS-L2) (1:6) TO
070400                       WS-BUSCA-NOME-CLA6
070500               PERFORM P251-CHECA-GRUPO-SLOT THRU
070600                       P251-CHECA-GRUPO-SLOT-FIM
070700               IF WS-CHK-OCUPADO-SIM THEN
070800                   MOVE 'N'              TO WS-LEGAL
070900               END-IF
071000           END-IF.
071100       P247-TESTA-TURMAS-FIM.
071200
071300      *    WS-BUSCA-NOME-CLA6 JA TRAZ, NESTA ROTINA, APENAS O
071400      *    CODIGO DE 6 BYTES DA CLASSE/GRUPO - AS AULAS DE EGE NUNCA
071500      *    CASAM COM UM CODIGO DE CLASSE CADASTRADO (PREFIXO "EGE-").
071600       P251-CHECA-GRUPO-SLOT.
071700           MOVE 'N'                    TO WS-CHK-OCUPADO.
071800           PERFORM P251B-COMPARA-LINHA  THRU P251B-COMPARA-LINHA-FIM
071900                   VARYING WS-J FROM 1 BY 1
072000                   UNTIL WS-J > CAB-QTD-AULAS.
072100       P251-CHECA-GRUPO-SLOT-FIM.
072200
072300       P251B-COMPARA-LINHA.
072400           IF WS-J NOT = WS-CHK-EXCL1 AND WS-J NOT = WS-CHK-EXCL2 THEN
072500               COMPUTE WS-CHK-SLOTJ = (AUL-DIA (WS-J) - 1) * 7 +
072600                       AUL-PERIODO (WS-J)
072700               IF WS-CHK-SLOTJ = WS-CHK-SLOT
072800                  AND AUL-CLASSE-GRUPO (WS-J) (1:6) =
072900                      WS-BUSCA-NOME-CLA6 THEN
073000                   MOVE 'Y'              TO WS-CHK-OCUPADO
073100               END-IF
073200           END-IF.
073300       P251B-COMPARA-LINHA-FIM.
073400
073500       P248-TESTA-SALAS.
073600           MOVE 'Y'                    TO WS-LEGAL.
073700           IF AUL-SALA (WS-L1) NOT = SPACES
073800              AND AUL-SALA (WS-L2) NOT = SPACES THEN
073900               MOVE WS-L1                TO WS-CHK-EXCL1
074000               MOVE WS-L2                TO WS-CHK-EXCL2
074100               COMPUTE WS-SLOT2 = (AUL-DIA (WS-L2) - 1) * 7 +
074200                       AUL-PERIODO (WS-L2)
074300               MOVE WS-SLOT2              TO WS-CHK-SLOT
074400               MOVE AUL-SALA (WS-L1)      TO WS-BUSCA-NOME-SALA
074500               PERFORM P252-CHECA-SALA-SLOT THRU
074600                       P252-CHECA-SALA-SLOT-FIM
074700               IF WS-CHK-OCUPADO-SIM THEN
074800                   MOVE 'N'               TO WS-LEGAL
074900               ELSE
075000                   COMPUTE WS-SLOT1 = (AUL-DIA (WS-L1) - 1) * 7 +
075100                           AUL-PERIODO (WS-L1)
075200                   MOVE WS-SLOT1           TO WS-CHK-SLOT
075300                   MOVE AUL-SALA (WS-L2)   TO WS-BUSCA-NOME-SALA
075400                   PERFORM P252-CHECA-SALA-SLOT THRU
075500                           P252-CHECA-SALA-SLOT-FIM
075600                   IF WS-CHK-OCUPADO-SIM THEN
075700                       MOVE 'N'           TO WS-LEGAL
075800                   END-IF
075900               END-IF
076000           END-IF.
076100       P248-TESTA-SALAS-FIM.
076200
076300       P252-CHECA-SALA-SLOT.
076400           MOVE 'N'                    TO WS-CHK-OCUPADO.
076500           PERFORM P252B-COMPARA-LINHA  THRU P252B-COMPARA-LINHA-FIM
076600                   VARYING WS-J FROM 1 BY 1
076700                   UNTIL WS-J > CAB-QTD-AULAS.
076800       P252-CHECA-SALA-SLOT-FIM.
076900
077000       P252B-COMPARA-LINHA.
077100           IF WS-J NOT = WS-CHK-EXCL1 AND WS-J NOT = WS-CHK-EXCL2 THEN
077200               COMPUTE WS-CHK-SLOTJ = (AUL-DIA (WS-J) - 1) * 7 +
077300                       AUL-PERIODO (WS-J)
077400               IF WS-CHK-SLOTJ = WS-CHK-SLOT
077500                  AND AUL-SALA (WS-J) = WS-BUSCA-NOME-SALA THEN
077600                   MOVE 'Y'              TO WS-CHK-OCUPADO
077700               END-IF
077800           END-IF.
077900       P252B-COMPARA-LINHA-FIM.
078000
078100       P260-ESCOLHE-PARCEIRO.
078200           PERFORM P310-PROX-ALEATORIO  THRU P310-PROX-ALEATORIO-FIM.
078300           COMPUTE WS-IDX-ESCOLHIDO = (WS-RND-FRAC * WS-CAND-QTD) + 1.
078400           IF WS-IDX-ESCOLHIDO > WS-CAND-QTD THEN
078500               MOVE WS-CAND-QTD          TO WS-IDX-ESCOLHIDO
078600           END-IF.
078700           MOVE WS-CAND-PARCEIRO (WS-IDX-ESCOLHIDO) TO WS-L2.
078800       P260-ESCOLHE-PARCEIRO-FIM.
078900
079000      *    AVANCA O GERADOR PSEUDO-ALEATORIO E DEVOLVE UMA FRACAO
079100      *    ENTRE 0 E 1 EM WS-RND-FRAC.
079200       P310-PROX-ALEATORIO.
079300           COMPUTE WS-LNG-PROD = (LNG-SEMENTE * 1103515245) + 12345.
079400           COMPUTE WS-LNG-DIV = WS-LNG-PROD / 1000000000.
079500           COMPUTE LNG-SEMENTE = WS-LNG-PROD -
079600                   (WS-LNG-DIV * 1000000000).
079700           COMPUTE WS-RND-FRAC = LNG-SEMENTE / 1000000000.
079800       P310-PROX-ALEATORIO-FIM.
079900
080000      *    METRICA DE QUALIDADE DA GRADE (REGRAS DE NEGOCIO,
080100      *    UNIDADE 4) - BURACOS DE PROFESSOR E DE CLASSE, MATERIA
080200      *    DIFICIL FORA DE 2-4, DESVIO-PADRAO E ESPALHAMENTO DIARIO.
080300       P300-CALCULA-METRICA.
080400           MOVE 0                       TO WS-GAPS-PROF WS-GAPS-CLASSE
080500                                            WS-DIFICIL-FORA WS-SPREAD.
080600           PERFORM P320-LIMPA-DIA-LOCAL THRU
080700                   P320-LIMPA-DIA-LOCAL-FIM
080800                   VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 5.
080900           PERFORM P330-GAPS-PROFESSOR  THRU P330-GAPS-PROFESSOR-FIM
081000                   VARYING WS-I FROM 1 BY 1
081100                   UNTIL WS-I > CAB-QTD-PROFESSORES.
081200           PERFORM P340-GAPS-CLASSE     THRU P340-GAPS-CLASSE-FIM
081300                   VARYING WS-I FROM 1 BY 1
081400                   UNTIL WS-I > CAB-QTD-CLASSES.
081500           PERFORM P350-CONTA-DIFICIL-FORA THRU
081600                   P350-CONTA-DIFICIL-FORA-FIM
081700                   VARYING WS-I FROM 1 BY 1
081800                   UNTIL WS-I > CAB-QTD-AULAS.
081900           PERFORM P360-CALCULA-SIGMA   THRU P360-CALCULA-SIGMA-FIM.
082000           COMPUTE WS-METRICA-NOVA =
082100                   (4 * WS-GAPS-PROF) + (4 * WS-GAPS-CLASSE) +
082200                   (4 * WS-DIFICIL-FORA) + (3 * WS-SIGMA) +
082300                   (2 * WS-SPREAD).
082400      *    NAO ATUALIZA WS-METRICA-ATUAL AQUI - O CHAMADOR (P210)
082500      *    PRECISA COMPARAR WS-METRICA-NOVA CONTRA O VALOR ANTERIOR
082600      *    PARA CALCULAR O WS-DELTA DA TROCA (FALHA REQ-0822, RCM).
082700       P300-CALCULA-METRICA-FIM.
082800
082900       P320-LIMPA-DIA-LOCAL.
083000           MOVE 0                       TO WS-DIA-QTD-LOCAL (WS-I).
083100       P320-LIMPA-DIA-LOCAL-FIM.
083200
083300       P330-GAPS-PROFESSOR.
083400           PERFORM P335-GAPS-PROF-DIA   THRU P335-GAPS-PROF-DIA-FIM
083500                   VARYING WS-DIA FROM 1 BY 1 UNTIL WS-DIA > 5.
083600       P330-GAPS-PROFESSOR-FIM.
083700
083800       P335-GAPS-PROF-DIA.
083900           MOVE 0                       TO WS-QTD-PER.
084000           PERFORM P336-TESTA-PROF-PER  THRU P336-TESTA-PROF-PER-FIM
084100                   VARYING WS-P FROM 1 BY 1 UNTIL WS-P > 7.
084200           IF WS-QTD-PER > 1 THEN
084300               PERFORM P337-SOMA-GAP-PROF THRU
084400                       P337-SOMA-GAP-PROF-FIM
084500                       VARYING WS-J FROM 2 BY 1
084600                       UNTIL WS-J > WS-QTD-PER
084700           END-IF.
084800       P335-GAPS-PROF-DIA-FIM.
084900
085000       P336-TESTA-PROF-PER.
085100           IF PRO-OCUPADO (WS-I ((WS-DIA - 1) * 7 + WS-P)) = 'Y' THEN
085200               ADD 1 TO WS-QTD-PER
085300               MOVE WS-P                 TO WS-LISTA-PER (WS-QTD-PER)
085400           END-IF.
085500       P336-TESTA-PROF-PER-FIM.
085600
085700       P337-SOMA-GAP-PROF.
085800           COMPUTE WS-GAPS-PROF = WS-GAPS-PROF +
085900                   (WS-LISTA-PER (WS-J) - WS-LISTA-PER (WS-J - 1) - 1).
086000       P337-SOMA-GAP-PROF-FIM.
086100
086200       P340-GAPS-CLASSE.
086300           PERFORM P345-GAPS-CLA-DIA    THRU P345-GAPS-CLA-DIA-FIM
086400                   VARYING WS-DIA FROM 1 BY 1 UNTIL WS-DIA > 5.
086500       P340-GAPS-CLASSE-FIM.
086600
086700       P345-GAPS-CLA-DIA.
086800           MOVE 0                       TO WS-QTD-PER.
086900           PERFORM P346-TESTA-CLA-PER   THRU P346-TESTA-CLA-PER-FIM
087000                   VARYING WS-P FROM 1 BY 1 UNTIL WS-P > 7.
087100           IF WS-QTD-PER > 1 THEN
087200               ADD WS-QTD-PER TO WS-DIA-QTD-LOCAL (WS-DIA)
087300               COMPUTE WS-SPREAD = WS-SPREAD +
087400                       (WS-LISTA-PER (WS-QTD-PER) - WS-LISTA-PER (1)
087500                        + 1 - WS-QTD-PER)
087600               PERFORM P347-SOMA-GAP-CLA THRU
087700                       P347-SOMA-GAP-CLA-FIM
087800                       VARYING WS-J FROM 2 BY 1
087900                       UNTIL WS-J > WS-QTD-PER
088000           ELSE
088100               ADD WS-QTD-PER TO WS-DIA-QTD-LOCAL (WS-DIA)
088200           END-IF.
088300       P345-GAPS-CLA-DIA-FIM.
088400
088500       P346-TESTA-CLA-PER.
088600           IF CLA-OCUPADO (WS-I ((WS-DIA - 1) * 7 + WS-P)) = 'Y' THEN
088700               ADD 1 TO WS-QTD-PER
088800               MOVE WS-P                 TO WS-LISTA-PER (WS-QTD-PER)
088900           END-IF.
089000       P346-TESTA-CLA-PER-FIM.
089100
089200       P347-SOMA-GAP-CLA.
089300           COMPUTE WS-GAPS-CLASSE = WS-GAPS-CLASSE +
089400                   (WS-LISTA-PER (WS-J) - WS-LISTA-PER (WS-J - 1) - 1).
089500       P347-SOMA-GAP-CLA-FIM.
089600
089700       P350-CONTA-DIFICIL-FORA.
089800           IF NOT AUL-EH-EGE (WS-I) THEN
089900               MOVE 'N'                  TO WS-ACHOU
090000               PERFORM P355-COMPARA-CARGA-DIF THRU
090100                       P355-COMPARA-CARGA-DIF-FIM
090200                       VARYING WS-J FROM 1 BY 1
090300                       UNTIL WS-J > CAB-QTD-CARGAS
090400                       OR WS-ACHOU-SIM
090500               IF WS-ACHOU-SIM
090600                  AND AUL-PERIODO (WS-I) NOT = 2
090700                  AND AUL-PERIODO (WS-I) NOT = 3
090800                  AND AUL-PERIODO (WS-I) NOT = 4 THEN
090900                   ADD 1 TO WS-DIFICIL-FORA
091000               END-IF
091100           END-IF.
091200       P350-CONTA-DIFICIL-FORA-FIM.
091300
091400       P355-COMPARA-CARGA-DIF.
091500           IF CAR-MATERIA (WS-J) = AUL-MATERIA (WS-I)
091600              AND CAR-EH-DIFICIL (WS-J) THEN
091700               MOVE 'Y'                  TO WS-ACHOU
091800           END-IF.
091900       P355-COMPARA-CARGA-DIF-FIM.
092000
092100      *    DESVIO-PADRAO POPULACIONAL DAS 5 QUANTIDADES DIARIAS DE
092200      *    AULA (SO AS AULAS NAO-EGE CONTAM, VIA WS-DIA-QTD-LOCAL
092300      *    JA ACUMULADO EM P345 A PARTIR DE CLA-OCUPADO).
092400       P360-CALCULA-SIGMA.
092500           MOVE 0                       TO WS-SOMA-DESVIO.
092600           PERFORM P362-SOMA-DIA        THRU P362-SOMA-DIA-FIM
092700                   VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 5.
092800           COMPUTE WS-MEDIA-DIA ROUNDED = WS-SOMA-DESVIO / 5.
092900           MOVE 0                       TO WS-SOMA-DESVIO.
093000           PERFORM P364-SOMA-QUADRADO   THRU P364-SOMA-QUADRADO-FIM
093100                   VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 5.
093200           COMPUTE WS-RAIZ-ENTRADA ROUNDED = WS-SOMA-DESVIO / 5.
093300           PERFORM P365-RAIZ-QUADRADA   THRU P365-RAIZ-QUADRADA-FIM.
093400           MOVE WS-RAIZ-SAIDA            TO WS-SIGMA.
093500       P360-CALCULA-SIGMA-FIM.
093600
093700       P362-SOMA-DIA.
093800           ADD WS-DIA-QTD-LOCAL (WS-I) TO WS-SOMA-DESVIO.
093900       P362-SOMA-DIA-FIM.
094000
094100       P364-SOMA-QUADRADO.
094200           COMPUTE WS-SOMA-DESVIO = WS-SOMA-DESVIO +
094300                   ((WS-DIA-QTD-LOCAL (WS-I) - WS-MEDIA-DIA) *
094400                    (WS-DIA-QTD-LOCAL (WS-I) - WS-MEDIA-DIA)).
094500       P364-SOMA-QUADRADO-FIM.
094600
094700      *    RAIZ QUADRADA POR NEWTON-RAPHSON (20 PASSOS, SUFICIENTE
094800      *    PARA A PRECISAO DE 2 CASAS USADA NA METRICA).
094900       P365-RAIZ-QUADRADA.
095000           IF WS-RAIZ-ENTRADA = 0 THEN
095100               MOVE 0                   TO WS-RAIZ-SAIDA
095200           ELSE
095300               MOVE WS-RAIZ-ENTRADA      TO WS-RAIZ-SAIDA
095400               PERFORM P366-PASSO-RAIZ   THRU P366-PASSO-RAIZ-FIM
095500                       VARYING WS-RAIZ-CONT FROM 1 BY 1
095600                       UNTIL WS-RAIZ-CONT > 20
095700           END-IF.
095800       P365-RAIZ-QUADRADA-FIM.
095900
096000       P366-PASSO-RAIZ.
096100           COMPUTE WS-RAIZ-SAIDA ROUNDED = (WS-RAIZ-SAIDA +
096200                   (WS-RAIZ-ENTRADA / WS-RAIZ-SAIDA)) / 2.
096300       P366-PASSO-RAIZ-FIM.
096400
096500       P280-ACHA-PROF.
096600           MOVE 0                       TO WS-BUSCA-IDX-PROF.
096700           PERFORM P281-COMPARA-PROF    THRU P281-COMPARA-PROF-FIM
096800                   VARYING WS-J FROM 1 BY 1
096900                   UNTIL WS-J > CAB-QTD-PROFESSORES
097000                   OR WS-BUSCA-IDX-PROF > 0.
097100       P280-ACHA-PROF-FIM.
097200
097300       P281-COMPARA-PROF.
097400           IF PRO-NOME (WS-J) = WS-BUSCA-NOME-PROF THEN
097500               MOVE WS-J                 TO WS-BUSCA-IDX-PROF
097600           END-IF.
097700       P281-COMPARA-PROF-FIM.
097800
097900       P282-ACHA-CLASSE.
098000           MOVE 0                       TO WS-BUSCA-IDX-CLA.
098100           PERFORM P283-COMPARA-CLASSE  THRU P283-COMPARA-CLASSE-FIM
098200                   VARYING WS-J FROM 1 BY 1
098300                   UNTIL WS-J > CAB-QTD-CLASSES
098400                   OR WS-BUSCA-IDX-CLA > 0.
098500       P282-ACHA-CLASSE-FIM.
098600
098700       P283-COMPARA-CLASSE.
098800           IF CLA-NOME (WS-J) = WS-BUSCA-NOME-CLA6 THEN
098900               MOVE WS-J                 TO WS-BUSCA-IDX-CLA
099000           END-IF.
099100       P283-COMPARA-CLASSE-FIM.
099200
099300       P284-ACHA-SALA.
099400           MOVE 0                       TO WS-BUSCA-IDX-SALA.
099500           PERFORM P286-COMPARA-SALA    THRU P286-COMPARA-SALA-FIM
099600                   VARYING WS-J FROM 1 BY 1
099700                   UNTIL WS-J > CAB-QTD-SALAS
099800                   OR WS-BUSCA-IDX-SALA > 0.
099900       P284-ACHA-SALA-FIM.
100000
100100       P286-COMPARA-SALA.
100200           IF SAL-NUMERO (WS-J) = WS-BUSCA-NOME-SALA THEN
100300               MOVE WS-J                 TO WS-BUSCA-IDX-SALA
100400           END-IF.
100500       P286-COMPARA-SALA-FIM.
100600
100700       P900-FINALIZA.
100800           GOBACK.
100900       P900-FINALIZA-FIM.
101000
101100       END PROGRAM HORFAS03.
