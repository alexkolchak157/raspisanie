000100      ******************************************************************
000200      * Member:    CFPK0003.
000300      * Author:    E.PINHEIRO.
000400      * Date:      18/08/1994.
000500      * Purpose:   LAYOUT DO ARQUIVO DE CARGA HORARIA (CARGA.DAT).
000600      * Update:    18/08/1994  EP   REQ-0112  LAYOUT ORIGINAL.
000700      * Update:    03/06/1997  JCS  REQ-0203  INCLUIDO CAR-DIFICIL
000800      * Update:                         (MATERIA "DIFICIL").
000900      ******************************************************************
001000      * Registro.: REG-CARGA               Tamanho: 80
001100      * Um registro por combinacao MATERIA x PROFESSOR x CLASSE.
001200      * CAR-TIPO:    'M' = OBRIGATORIA, 'E' = PRATICA EGE.
001300      * CAR-DIFICIL: 'Y' = MATERIA CONSIDERADA DIFICIL (VIDE REGRAS).
001400      ******************************************************************
001500       01  REG-CARGA.
001600           05 CAR-MATERIA              PIC X(30).
001700           05 CAR-TIPO                 PIC X(01).
001800           05 CAR-PROFESSOR            PIC X(30).
001900           05 CAR-CLASSE               PIC X(06).
002000           05 CAR-HORAS-SEMANA         PIC 9(02).
002100           05 CAR-DIFICIL              PIC X(01).
002200           05 FILLER                   PIC X(10).
