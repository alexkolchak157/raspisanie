000100      ******************************************************************
000200      * Member:    CFPK0002.
000300      * Author:    E.PINHEIRO.
000400      * Date:      18/08/1994.
000500      * Purpose:   LAYOUT DO ARQUIVO DE PROFESSORES (PROFESSOR.DAT).
000600      * Update:    18/08/1994  EP   REQ-0112  LAYOUT ORIGINAL.
000700      * Update:    14/02/1996  JCS  REQ-0178  INCLUIDO FLAGS DE
000800      * Update:                         INDISPONIBILIDADE SEG-SEX.
000900      ******************************************************************
001000      * Registro.: REG-PROFESSOR            Tamanho: 50
001100      * Chave....: TEA-NOME    ( 30 Bytes )  (UNICA)
001200      * TEA-INDISP contem 1 byte por dia da semana SEG..SEX,
001300      * 'Y' = PROFESSOR INDISPONIVEL NO DIA, 'N' = DISPONIVEL.
001400      ******************************************************************
001500       01  REG-PROFESSOR.
001600           05 TEA-NOME                 PIC X(30).
001700           05 TEA-SALA-BASE            PIC X(06).
001800           05 TEA-INDISP.
001900               10 TEA-INDISP-DIA       PIC X(01) OCCURS 5 TIMES.
002000           05 FILLER                   PIC X(09).
