000100      ******************************************************************
000200      * Member:    CFPK0007.
000300      * Author:    E.PINHEIRO.
000400      * Date:      14/05/1994.
000500      * Purpose:   AREA COMUM DO GERADOR DE HORARIO - TABELAS EM
000600      * Purpose:        MEMORIA COMPARTILHADAS ENTRE O PROGRAMA
000700      * Purpose:        PRINCIPAL (HORGER00) E OS MODULOS DE FASE
000800      * Purpose:        (HORCAR01/HORFAS01/HORFAS02/HORFAS03), PASSADA
000900      * Purpose:        VIA USING A CADA CALL.
001000      * Update:    14/05/1994  EP   REQ-0801  LAYOUT ORIGINAL.
001100      * Update:    25/02/1995  EP   REQ-0804  INCLUSAO DA TABELA DE
001200      * Update:                         CONFLITOS (CNF-TAB) E DAS
001300      * Update:                         ESTATISTICAS DE FASE 2/3.
001400      * Update:    11/08/1995  EP   REQ-0807  INCLUSAO DA SEMENTE DO
001500      * Update:                         GERADOR PSEUDO-ALEATORIO DA
001600      * Update:                         FASE 3 (LNG-SEMENTE).
001700      * Update:    18/11/1998  RCM  REQ-0309  REVISAO Y2K - TABELAS SEM
001800      * Update:                         CAMPOS DE DATA, NADA A AJUSTAR.
001900      ******************************************************************
002000      * LIMITES DAS TABELAS (FIXADOS NESTA VERSAO):
002100      *   SALAS..........  50     PROFESSORES....  80
002200      *   CARGAS......... 400     CLASSES........  40
002300      *   GRUPOS EGE.....  20     AULAS.......... 1500
002400      *   SLOTS (5X7)....  35     CONFLITOS....... 100
002500      ******************************************************************
002600       01  LK-COM-AREA.
002700
002800           05 CAB-CONTROLE.
002900               10 CAB-QTD-SALAS        PIC 9(04) COMP.
003000               10 CAB-QTD-PROFESSORES  PIC 9(04) COMP.
003100               10 CAB-QTD-CARGAS       PIC 9(04) COMP.
003200               10 CAB-QTD-ALUNOS       PIC 9(04) COMP.
003300               10 CAB-QTD-CLASSES      PIC 9(04) COMP.
003400               10 CAB-QTD-GRUPOS       PIC 9(04) COMP.
003500               10 CAB-QTD-AULAS        PIC 9(04) COMP.
003600               10 CAB-QTD-CONFLITOS    PIC 9(04) COMP.
003700               10 CAB-QTD-SLOTS-RESV   PIC 9(04) COMP.
003800               10 FILLER               PIC X(10).
003900
004000           05 SAL-TAB OCCURS 50 TIMES INDEXED BY SAL-IDX.
004100               10 SAL-NUMERO           PIC X(06).
004200               10 SAL-CAPACIDADE       PIC 9(03).
004300               10 SAL-ANDAR            PIC 9(02).
004400               10 SAL-PROF-RESP        PIC X(30).
004500               10 SAL-OCUPADO OCCURS 35 TIMES
004600                                       PIC X(01) VALUE 'N'.
004700               10 FILLER               PIC X(05).
004800
004900      *    VISAO ALTERNATIVA EM BYTES DE SAL-TAB - USADA PELA
005000      *    ROTINA DE "DUMP" DE DEPURACAO (PDUMP) QUANDO ACIONADA.
005100           05 SAL-TAB-ALT REDEFINES SAL-TAB OCCURS 50 TIMES
005200                                       PIC X(81).
005300
005400           05 PRO-TAB OCCURS 80 TIMES INDEXED BY PRO-IDX.
005500               10 PRO-NOME             PIC X(30).
005600               10 PRO-SALA-BASE        PIC X(06).
005700               10 PRO-INDISP-DIA OCCURS 5 TIMES
005800                                       PIC X(01) VALUE 'N'.
005900               10 PRO-OCUPADO OCCURS 35 TIMES
006000                                       PIC X(01) VALUE 'N'.
006100               10 FILLER               PIC X(04).
006200
006300      *    IDEM ACIMA, VISAO ALTERNATIVA DE PRO-TAB.
006400           05 PRO-TAB-ALT REDEFINES PRO-TAB OCCURS 80 TIMES
006500                                       PIC X(80).
006600
006700           05 CAR-TAB OCCURS 400 TIMES INDEXED BY CAR-IDX.
006800               10 CAR-MATERIA          PIC X(30).
006900               10 CAR-TIPO             PIC X(01).
007000                   88 CAR-OBRIGATORIA  VALUE 'M'.
007100                   88 CAR-EGE-PRATICA  VALUE 'E'.
007200               10 CAR-PROFESSOR        PIC X(30).
007300               10 CAR-CLASSE           PIC X(06).
007400               10 CAR-HORAS-SEMANA     PIC 9(02).
007500               10 CAR-DIFICIL          PIC X(01).
007600                   88 CAR-EH-DIFICIL   VALUE 'Y'.
007700               10 CAR-DIAS-INDISP      PIC 9(01) COMP.
007800               10 CAR-PRIORIDADE       PIC 9(05) COMP.
007900               10 CAR-PROCESSADO       PIC X(01) VALUE 'N'.
008000                   88 CAR-JA-PROCESSADO
008100                                       VALUE 'Y'.
008200               10 FILLER               PIC X(04).
008300
008400      *    IDEM ACIMA, VISAO ALTERNATIVA DE CAR-TAB (COMPARACAO
008500      *    BINARIA ENTRE CARGAS NA ROTINA DE CONTROLE DE LOTE).
008600           05 CAR-TAB-ALT REDEFINES CAR-TAB OCCURS 400 TIMES
008700                                       PIC X(80).
008800
008900           05 CLA-TAB OCCURS 40 TIMES INDEXED BY CLA-IDX.
009000               10 CLA-NOME             PIC X(06).
009100               10 CLA-OCUPADO OCCURS 35 TIMES
009200                                       PIC X(01) VALUE 'N'.
009300               10 CLA-CARGA-DIA OCCURS 5 TIMES
009400                                       PIC 9(02) COMP.
009500               10 FILLER               PIC X(05).
009600
009700           05 GRP-TAB OCCURS 20 TIMES INDEXED BY GRP-IDX.
009800               10 GRP-MATERIA          PIC X(30).
009900               10 GRP-PROFESSOR        PIC X(30).
010000               10 GRP-QTD-ALUNOS       PIC 9(03).
010100               10 GRP-HORAS-SEMANA     PIC 9(01).
010200               10 FILLER               PIC X(05).
010300
010400           05 AUL-TAB OCCURS 1500 TIMES INDEXED BY AUL-IDX.
010500               10 AUL-MATERIA          PIC X(30).
010600               10 AUL-PROFESSOR        PIC X(30).
010700               10 AUL-CLASSE-GRUPO     PIC X(36).
010800               10 AUL-SALA             PIC X(06).
010900               10 AUL-DIA              PIC 9(01).
011000               10 AUL-PERIODO          PIC 9(01).
011100               10 AUL-EGE-FLAG         PIC X(01).
011200                   88 AUL-EH-EGE       VALUE 'Y'.
011300               10 FILLER               PIC X(05).
011400
011500           05 SLOT-TAB OCCURS 35 TIMES INDEXED BY SLOT-IDX.
011600               10 SLOT-DIA             PIC 9(01).
011700               10 SLOT-PERIODO         PIC 9(01).
011800               10 SLOT-SCORE           PIC S9(05)V99.
011900               10 SLOT-RESERVADO       PIC X(01) VALUE 'N'.
012000                   88 SLOT-EH-RESERVADO
012100                                       VALUE 'Y'.
012200               10 SLOT-SELECIONADO     PIC X(01) VALUE 'N'.
012300                   88 SLOT-EH-SELEC    VALUE 'Y'.
012400               10 FILLER               PIC X(05).
012500
012600           05 CNF-TAB OCCURS 100 TIMES INDEXED BY CNF-IDX.
012700               10 CNF-MATERIA          PIC X(30).
012800               10 CNF-CLASSE           PIC X(06).
012900               10 CNF-MOTIVO           PIC X(40).
013000               10 FILLER               PIC X(04).
013100
013200           05 EST-FASE2.
013300               10 EST-TOTAL-NECESSARIO PIC 9(05) COMP.
013400               10 EST-TOTAL-ALOCADO    PIC 9(05) COMP.
013500               10 EST-TOTAL-FALHOU     PIC 9(05) COMP.
013600               10 EST-TAXA-SUCESSO     PIC S9(03)V9.
013700               10 FILLER               PIC X(08).
013800
013900           05 EST-FASE3.
014000               10 EST-METRICA-INICIAL  PIC S9(05)V99.
014100               10 EST-METRICA-FINAL    PIC S9(05)V99.
014200               10 EST-MELHOR-METRICA   PIC S9(05)V99.
014300               10 EST-MELHORIA-PCT     PIC S9(03)V9.
014400               10 EST-ITERACOES        PIC 9(05) COMP.
014500               10 EST-MELHORIAS        PIC 9(05) COMP.
014600               10 EST-ACEITAS-PIOR     PIC 9(05) COMP.
014700               10 EST-COMP-GAPS-PROF   PIC S9(05)V99.
014800               10 EST-COMP-GAPS-CLASSE PIC S9(05)V99.
014900               10 EST-COMP-DIFICIL-FOR PIC S9(05)V99.
015000               10 EST-COMP-DESVIO      PIC S9(05)V99.
015100               10 EST-COMP-ESPALHA     PIC S9(05)V99.
015200               10 FILLER               PIC X(10).
015300
015400           05 EST-GERAL.
015500               10 EST-TOTAL-AULAS      PIC 9(05) COMP.
015600               10 EST-TOTAL-EGE        PIC 9(05) COMP.
015700               10 EST-TOTAL-OBRIGAT    PIC 9(05) COMP.
015800               10 EST-GAPS-PROF-TOTAL  PIC 9(05) COMP.
015900               10 EST-GAPS-CLASSE-TOT  PIC 9(05) COMP.
016000               10 EST-AULAS-DIA OCCURS 5 TIMES
016100                                       PIC 9(05) COMP.
016200               10 FILLER               PIC X(10).
016300
016400           05 LNG-AREA.
016500               10 LNG-SEMENTE          PIC 9(09) COMP.
016600               10 FILLER               PIC X(05).
