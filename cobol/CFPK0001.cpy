000100      ******************************************************************
000200      * Member:    CFPK0001.
000300      * Author:    E.PINHEIRO.
000400      * Date:      18/08/1994.
000500      * Purpose:   LAYOUT DO ARQUIVO DE SALAS DE AULA (SALA.DAT).
000600      * Update:    18/08/1994  EP   REQ-0112  LAYOUT ORIGINAL.
000700      * Update:    09/03/1998  RCM  REQ-0241  AMPLIACAO ANDAR P/ 2 DIG.
000800      * Update:    22/11/1999  RCM  REQ-0309  AJUSTE Y2K - SEM IMPACTO
000900      * Update:                         NESTE MEMBRO (SEM DATAS).
001000      ******************************************************************
001100      * Registro.: REG-SALA                  Tamanho: 50
001200      * Chave....: SAL-NUMERO  ( 06 Bytes )   (UNICA)
001300      ******************************************************************
001400       01  REG-SALA.
001500           05 SAL-NUMERO               PIC X(06).
001600           05 SAL-CAPACIDADE           PIC 9(03).
001700           05 SAL-ANDAR                PIC 9(02).
001800           05 SAL-PROF-RESP            PIC X(30).
001900           05 FILLER                   PIC X(09).
